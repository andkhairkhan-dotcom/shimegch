000100******************************************************************
000200*    HHMSTR    --  HOUSEHOLD MASTER RECORD                       *
000300*    ONE ENTRY PER APARTMENT -- CREATED BY HHUPDT THE FIRST TIME  *
000400*    A BALANCE FEED ROW ARRIVES FOR THAT DOOR.  NAME IS KEPT IN   *
000500*    SYNC WITH THE MOST RECENT NON-BLANK FEED VALUE.              *
000600******************************************************************
000700 01  HHMSTR-REC.
000800     05  HH-BLD-NUMBER               PIC X(10).
000900     05  HH-ENT-NUMBER               PIC 9(02).
001000     05  HH-DOOR-NUMBER              PIC 9(03).
001100     05  HH-NAME                     PIC X(200).
001200     05  HH-CONTACT-INFO             PIC X(500).
001300     05  HH-STATUS-SW                PIC X(01).
001400         88  HH-ACTIVE               VALUE "Y".
001500         88  HH-INACTIVE             VALUE "N".
001600     05  HH-LAST-UPDATE-DATE         PIC 9(08).
001700     05  FILLER                      PIC X(13).
001800******************************************************************
001900*    ALTERNATE VIEW -- ADDRESS KEY COLLAPSED WITH ONLY THE FIRST  *
002000*    CONTACT LINE, USED BY HHEDIT WHEN IT ONLY NEEDS TO CONFIRM A *
002100*    HOUSEHOLD EXISTS AND DOES NOT NEED THE FULL CONTACT BLOCK.   *
002200******************************************************************
002300 01  HHMSTR-SHORT-REC REDEFINES HHMSTR-REC.
002400     05  HH-FULL-KEY                 PIC X(15).
002500     05  HH-NAME-R                   PIC X(200).
002600     05  HH-CONTACT-LINE-1           PIC X(80).
002700     05  FILLER                      PIC X(442).
