000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RNKDTRM.
000300 AUTHOR. R TSOGTBAATAR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          SHARED CALLED ROUTINE THAT CLASSIFIES ONE OUTSTANDING
001200*          BALANCE INTO A RISK RANK NAME.  THE CALLER PASSES THE
001300*          ACTIVE RANK TABLE ALREADY SORTED DESCENDING BY
001400*          THRESHOLD -- THIS ROUTINE ONLY SCANS, IT DOES NOT SORT.
001500*
001600*          A HOUSEHOLD IS NEVER DOUBLE-COUNTED -- THE FIRST ROW
001700*          WHOSE THRESHOLD THE BALANCE MEETS OR EXCEEDS WINS.  IF
001800*          NO ROW QUALIFIES THE RESULT IS THE LITERAL "NORMAL",
001900*          NEVER A SEEDED ROW NAMED "NORMAL" WITH A ZERO THRESHOLD.
002000*
002100*     CALLED BY..... RNKLIST, THRESLST
002200******************************************************************
002300*CHANGE LOG.
002400*    DATE     BY     REQUEST    DESCRIPTION
002500*  --------  -----  ---------  -------------------------------
002600*  06/14/91   RTB    INIT-001  ORIGINAL CODING
002700*  11/02/93   DJK    ARR-0114  ADDED UPSI-0 TRACE SWITCH SO
002800*                              OPERATIONS CAN TURN ON A SCAN
002900*                              TRACE WITHOUT A RECOMPILE
003000*  02/20/97   MST    ARR-0188  WIDENED RANK TABLE FROM 20 TO 50
003100*                              ROWS -- ADMIN SCREEN NO LONGER
003200*                              CAPS THE NUMBER OF RANKS
003300*  01/08/99   DJK    Y2K-0041  CONFIRMED NO 2-DIGIT YEAR FIELDS
003400*                              IN THIS PROGRAM -- Y2K REVIEW SIGNOFF
003500*  09/19/03   MST    ARR-0240  FALLBACK TO LITERAL "NORMAL" MADE
003600*                              EXPLICIT RATHER THAN RELYING ON A
003700*                              SEEDED ROW -- SEE REMARKS ABOVE
003800*  05/11/08   RTB    ARR-0301  RECOMPILED UNDER COBOL DEV CENTER
003900*                              HOUSE STANDARDS, NO LOGIC CHANGE
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS RNKDTRM-TRACE-ON
004700              OFF STATUS IS RNKDTRM-TRACE-OFF.
004800 INPUT-OUTPUT SECTION.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 WORKING-STORAGE SECTION.
005200 01  WS-SCAN-FIELDS.
005300     05  RNKDTRM-ROW-SUB             PIC 9(04) COMP.
005400     05  MORE-RANK-ROWS-SW           PIC X(01) VALUE "Y".
005500         88  NO-MORE-RANK-ROWS       VALUE "N".
005600     05  RANK-FOUND-SW               PIC X(01) VALUE "N".
005700         88  RANK-WAS-FOUND          VALUE "Y".
005800 01  WS-TRACE-LINE.
005900     05  FILLER                      PIC X(16) VALUE
006000         "RNKDTRM SCAN -- ".
006100     05  TRACE-BALANCE-O             PIC -(13)9.99.
006200     05  FILLER                      PIC X(09) VALUE " RANK -- ".
006300     05  TRACE-RANK-O                PIC X(30).
006310******************************************************************
006320*    ALTERNATE VIEW -- RAW DUMP OF THE TRACE LINE FOR THE UPSI-0  *
006330*    HEX-TRACE VARIANT OPERATIONS ASKED FOR AFTER ARR-0114.       *
006340******************************************************************
006350 01  WS-TRACE-LINE-DUMP REDEFINES WS-TRACE-LINE.
006360     05  TRACE-DUMP-O                PIC X(72).
006400 LINKAGE SECTION.
006500 01  RNKDTRM-BALANCE                 PIC S9(13)V99 COMP-3.
006600 01  RNKDTRM-RANK-COUNT              PIC 9(04) COMP.
006700 01  RNKDTRM-RANK-TABLE.
006800     05  RNKDTRM-RANK-ENTRY OCCURS 50 TIMES
006900                 INDEXED BY RNKDTRM-IDX.
007000         10  RNKDTRM-RANK-NAME       PIC X(100).
007100         10  RNKDTRM-THRESHOLD       PIC S9(13)V99 COMP-3.
007110******************************************************************
007120*    ALTERNATE VIEW -- WHOLE TABLE AS ONE BYTE STRING, USED ONLY *
007130*    BY THE UPSI-0 HEX-TRACE VARIANT TO DUMP THE TABLE AS PASSED. *
007140******************************************************************
007150 01  RNKDTRM-RANK-TABLE-DUMP REDEFINES RNKDTRM-RANK-TABLE.
007160     05  RNKDTRM-TABLE-BYTES          PIC X(5400).
007200 01  RNKDTRM-RESULT-NAME             PIC X(100).
007210******************************************************************
007220*    ALTERNATE VIEW -- SHORT RANK CODE, USED WHEN THE CALLER ONLY*
007230*    LOGS THE FIRST FEW BYTES OF THE WINNING RANK NAME.          *
007240******************************************************************
007250 01  RNKDTRM-RESULT-SHORT REDEFINES RNKDTRM-RESULT-NAME.
007260     05  RNKDTRM-RESULT-CODE         PIC X(10).
007270     05  FILLER                      PIC X(90).
007300 PROCEDURE DIVISION USING RNKDTRM-BALANCE, RNKDTRM-RANK-COUNT,
007400         RNKDTRM-RANK-TABLE, RNKDTRM-RESULT-NAME.
007410     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
007420     PERFORM 100-SCAN-RANK-TABLE THRU 100-EXIT.
007430     GOBACK.
007440
007500 000-HOUSEKEEPING.
007600     MOVE SPACES TO RNKDTRM-RESULT-NAME.
007700     MOVE "N" TO RANK-FOUND-SW.
007800     MOVE "Y" TO MORE-RANK-ROWS-SW.
007900     MOVE 1 TO RNKDTRM-ROW-SUB.
008000 000-EXIT.
008100     EXIT.
008200
008300 100-SCAN-RANK-TABLE.
008400     PERFORM 150-TEST-ONE-ROW THRU 150-EXIT
008500         VARYING RNKDTRM-ROW-SUB FROM 1 BY 1 UNTIL
008600             RNKDTRM-ROW-SUB > RNKDTRM-RANK-COUNT
008700             OR RANK-WAS-FOUND.
008800
008900     IF NOT RANK-WAS-FOUND
009000         MOVE "Normal" TO RNKDTRM-RESULT-NAME.
009100
009200     IF RNKDTRM-TRACE-ON
009300         MOVE RNKDTRM-BALANCE TO TRACE-BALANCE-O
009400         MOVE RNKDTRM-RESULT-NAME TO TRACE-RANK-O
009500         DISPLAY WS-TRACE-LINE.
009600 100-EXIT.
009700     EXIT.
009800
009900 150-TEST-ONE-ROW.
010000     IF RNKDTRM-THRESHOLD(RNKDTRM-ROW-SUB) <= RNKDTRM-BALANCE
010100         MOVE RNKDTRM-RANK-NAME(RNKDTRM-ROW-SUB) TO
010200             RNKDTRM-RESULT-NAME
010300         MOVE "Y" TO RANK-FOUND-SW.
010400 150-EXIT.
010500     EXIT.
