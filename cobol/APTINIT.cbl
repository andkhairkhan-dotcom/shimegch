000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTINIT.
000300 AUTHOR. R TSOGTBAATAR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM BUILDS AND VALIDATES THE FIXED APARTMENT
001200*          COMPLEX STRUCTURE -- ONE ENTRANCE-MASTER ROW PER
001300*          ENTRANCE IN BUILDING-MASTER, AND ONE APARTMENT-MASTER
001400*          ROW PER DOOR (16 FLOORS OF 6 DOORS = 80 DOORS PER
001500*          ENTRANCE).  IT ALSO SEEDS THE DEFAULT RANK-CONFIG
001600*          THRESHOLD ROWS THE FIRST TIME THE PLANT IS STOOD UP.
001700*
001800*          BUILDING-MASTER IS ADMIN-MAINTAINED INPUT -- THIS JOB
001900*          DOES NOT CREATE OR CHANGE BUILDING ROWS, IT ONLY FANS
002000*          THEM OUT INTO ENTRANCE AND APARTMENT ROWS.
002100*
002200*          THE DOOR/FLOOR RELATIONSHIP IS COMPUTED TWO WAYS AND
002300*          CROSS-CHECKED BEFORE THE APARTMENT ROW IS WRITTEN --
002400*          IF THE TWO DISAGREE THE JOB ABENDS RATHER THAN WRITE
002500*          A BAD MASTER ROW (SEE 200-BUILD-APARTMENTS).
002600*
002700*     INPUT........  BUILDING-MASTER, RANK-CONFIG (IF PRESENT)
002800*     OUTPUT.......  ENTRANCE-MASTER, APARTMENT-MASTER, RANK-CONFIG
002900******************************************************************
003000*CHANGE LOG.
003100*    DATE     BY     REQUEST    DESCRIPTION
003200*  --------  -----  ---------  -------------------------------
003300*  06/14/91   RTB    INIT-001  ORIGINAL CODING
003400*  11/02/93   DJK    ARR-0114  ADDED THE CROSS-CHECK IN
003500*                              200-BUILD-APARTMENTS AFTER A BAD
003600*                              DOOR COUNT SLIPPED PAST US ON A
003700*                              HAND-KEYED BUILDING ROW
003800*  02/20/97   MST    ARR-0188  RANK-CONFIG SEED VALUES MOVED TO
003900*                              300-SEED-RANK-CONFIG SO ADMIN
004000*                              SCREEN CAN OVERRIDE WITHOUT A
004100*                              RECOMPILE
004200*  01/08/99   DJK    Y2K-0041  RC-LAST-UPDATE-DATE AND
004300*                              BLD-LAST-UPDATE-DATE CONFIRMED
004400*                              FULL CCYYMMDD -- Y2K REVIEW SIGNOFF
004500*  09/19/03   MST    ARR-0240  SEED "NORMAL" ROW REMOVED FROM
004600*                              300-SEED-RANK-CONFIG -- RNKDTRM
004700*                              FALLS BACK TO THE LITERAL "NORMAL"
004800*                              ON ITS OWN, A ZERO-THRESHOLD ROW
004900*                              WAS PRE-EMPTING NOTHING BUT ADDING
005000*                              CONFUSION ON THE ADMIN SCREEN
005100*  05/11/08   RTB    ARR-0301  RECOMPILED UNDER COBOL DEV CENTER
005200*                              HOUSE STANDARDS, NO LOGIC CHANGE
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON STATUS IS APTINIT-TRACE-ON
006100              OFF STATUS IS APTINIT-TRACE-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500         ASSIGN TO UT-S-SYSOUT
006600         ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT BUILDING-MASTER
006900         ASSIGN TO UT-S-BUILDMST
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS BM-FSTATUS.
007200
007300     SELECT ENTRANCE-MASTER
007400         ASSIGN TO UT-S-ENTRMST
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS EM-FSTATUS.
007700
007800     SELECT APARTMENT-MASTER
007900         ASSIGN TO UT-S-APTMSTR
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS AM-FSTATUS.
008200
008300     SELECT RANK-CONFIG
008400         ASSIGN TO UT-S-RANKCFG
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS RC-FSTATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 100 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC                      PIC X(100).
009700
009800 FD  BUILDING-MASTER
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 100 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS BUILDING-MASTER-REC.
010400 01  BUILDING-MASTER-REC             PIC X(100).
010500
010600 FD  ENTRANCE-MASTER
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 60 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS ENTRANCE-MASTER-REC.
011200 01  ENTRANCE-MASTER-REC             PIC X(60).
011300
011400 FD  APARTMENT-MASTER
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 60 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS APARTMENT-MASTER-REC.
012000 01  APARTMENT-MASTER-REC            PIC X(60).
012100
012200 FD  RANK-CONFIG
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 650 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS RANK-CONFIG-REC.
012800 01  RANK-CONFIG-REC                 PIC X(650).
012900
013000 WORKING-STORAGE SECTION.
013100 01  FILE-STATUS-CODES.
013200     05  BM-FSTATUS                  PIC X(02).
013300         88  BM-FOUND                 VALUE "00".
013400         88  BM-AT-END                VALUE "10".
013500     05  EM-FSTATUS                  PIC X(02).
013600     05  AM-FSTATUS                  PIC X(02).
013700     05  RC-FSTATUS                  PIC X(02).
013800         88  RC-AT-END                VALUE "10".
013900
014000******************************************************************
014100*    BUILDING-MASTER IS LOADED ENTIRELY INTO THIS TABLE BEFORE   *
014200*    ANY ENTRANCE OR APARTMENT ROW IS BUILT, THE SAME FULL-      *
014300*    TABLE-LOAD HABIT USED THROUGHOUT THIS SHOP'S BATCH SUITE.   *
014400******************************************************************
014500 01  BUILDING-TABLE.
014600     05  BUILDING-TABLE-ROW OCCURS 50 TIMES
014700                 INDEXED BY BLD-IDX.
014800         10  BT-NUMBER                PIC X(10).
014900         10  BT-TOTAL-ENTRANCES       PIC 9(02).
015000         10  BT-APTS-PER-ENTRANCE     PIC 9(03).
015100         10  BT-FLOORS                PIC 9(02).
015200         10  BT-APTS-PER-FLOOR        PIC 9(02).
015250     05  FILLER                      PIC X(01) VALUE SPACE.
015300 01  BLD-TABLE-COUNT                 PIC 9(04) COMP.
015400
015500******************************************************************
015600*    RANK-CONFIG IS READ INTO THIS TABLE BEFORE THE OUTPUT PASS  *
015700*    SO THE SEED ROWS IN 300-SEED-RANK-CONFIG ONLY GET ADDED     *
015800*    WHEN THE FILE CAME IN EMPTY.                                *
015900******************************************************************
016000 01  RANK-TABLE.
016100     05  RANK-TABLE-ROW OCCURS 50 TIMES
016200                 INDEXED BY RC-IDX.
016300         10  RT-RANK-NAME             PIC X(100).
016400         10  RT-THRESHOLD-AMOUNT      PIC S9(13)V99 COMP-3.
016500         10  RT-IS-ACTIVE             PIC X(01).
016600         10  RT-DESCRIPTION           PIC X(500).
016700         10  RT-COLOR-CODE            PIC X(07).
016750     05  FILLER                      PIC X(01) VALUE SPACE.
016800 01  RANK-TABLE-COUNT                PIC 9(04) COMP.
016900
017000 01  WS-SWITCHES.
017100     05  MORE-BUILDINGS-SW           PIC X(01) VALUE "Y".
017200         88  NO-MORE-BUILDINGS        VALUE "N".
017300     05  MORE-RANK-ROWS-SW           PIC X(01) VALUE "Y".
017400         88  NO-MORE-RANK-ROWS        VALUE "N".
017500     05  FLOOR-MISMATCH-SW           PIC X(01) VALUE "N".
017600         88  FLOOR-MISMATCH-FOUND     VALUE "Y".
017700
017800 01  COUNTERS-AND-ACCUMULATORS.
017900     05  ENTRANCES-WRITTEN           PIC 9(07) COMP.
018000     05  APARTMENTS-WRITTEN          PIC 9(07) COMP.
018100     05  RANK-ROWS-WRITTEN           PIC 9(04) COMP.
018200     05  WS-ENT-SUB                  PIC 9(02) COMP.
018300     05  WS-DOOR-SUB                 PIC 9(03) COMP.
018400     05  WS-FLOOR-COMPUTED           PIC 9(02) COMP.
018500     05  WS-POSITION-ON-FLOOR        PIC 9(02) COMP.
018600     05  WS-DOOR-RECOMPUTED          PIC 9(03) COMP.
018700 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
018800 77  ONE-VAL                         PIC 9(01) VALUE 1.
018900
019000 01  WS-DATE                         PIC 9(08).
019100
019200 COPY BLDGMSTR.
019300 COPY ENTRMSTR.
019400 COPY APTMSTR.
019500 COPY RNKCFG.
019600 COPY ABENDREC.
019700
019800 PROCEDURE DIVISION.
019900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020000     PERFORM 050-LOAD-BUILDINGS THRU 050-EXIT
020100         UNTIL NO-MORE-BUILDINGS.
020200     PERFORM 100-BUILD-ENTRANCES THRU 100-EXIT
020300         VARYING BLD-IDX FROM 1 BY 1 UNTIL
020400             BLD-IDX > BLD-TABLE-COUNT.
020500     PERFORM 150-LOAD-RANK-CONFIG THRU 150-EXIT
020600         UNTIL NO-MORE-RANK-ROWS.
020700     PERFORM 300-SEED-RANK-CONFIG THRU 300-EXIT.
020800     PERFORM 400-WRITE-RANK-CONFIG THRU 400-EXIT.
020900     PERFORM 900-CLEANUP THRU 900-EXIT.
021000     MOVE ZERO TO RETURN-CODE.
021100     GOBACK.
021200
021300 000-HOUSEKEEPING.
021400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "******** BEGIN JOB APTINIT ********".
021600     ACCEPT WS-DATE FROM DATE YYYYMMDD.
021700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021800     MOVE ZERO TO BLD-TABLE-COUNT.
021900     MOVE ZERO TO RANK-TABLE-COUNT.
022000     OPEN INPUT BUILDING-MASTER, RANK-CONFIG.
022100     OPEN OUTPUT ENTRANCE-MASTER, APARTMENT-MASTER, SYSOUT.
022200 000-EXIT.
022300     EXIT.
022400
022500 050-LOAD-BUILDINGS.
022600     MOVE "050-LOAD-BUILDINGS" TO PARA-NAME.
022700     READ BUILDING-MASTER INTO BLDGMSTR-REC
022800         AT END
022900         MOVE "N" TO MORE-BUILDINGS-SW
023000         GO TO 050-EXIT
023100     END-READ.
023200     ADD 1 TO BLD-TABLE-COUNT.
023300     SET BLD-IDX TO BLD-TABLE-COUNT.
023400     MOVE BLD-NUMBER           TO BT-NUMBER(BLD-IDX).
023500     MOVE BLD-TOTAL-ENTRANCES  TO BT-TOTAL-ENTRANCES(BLD-IDX).
023600     MOVE BLD-APTS-PER-ENTRANCE TO BT-APTS-PER-ENTRANCE(BLD-IDX).
023700     MOVE BLD-FLOORS           TO BT-FLOORS(BLD-IDX).
023800     MOVE BLD-APTS-PER-FLOOR   TO BT-APTS-PER-FLOOR(BLD-IDX).
023900 050-EXIT.
024000     EXIT.
024100
024200 100-BUILD-ENTRANCES.
024300     MOVE "100-BUILD-ENTRANCES" TO PARA-NAME.
024400     PERFORM 110-WRITE-ONE-ENTRANCE THRU 110-EXIT
024500         VARYING WS-ENT-SUB FROM 1 BY 1 UNTIL
024600             WS-ENT-SUB > BT-TOTAL-ENTRANCES(BLD-IDX).
024700 100-EXIT.
024800     EXIT.
024900
025000 110-WRITE-ONE-ENTRANCE.
025100     MOVE "110-WRITE-ONE-ENTRANCE" TO PARA-NAME.
025200     MOVE SPACES TO ENTRMSTR-REC.
025300     MOVE BT-NUMBER(BLD-IDX)       TO ENT-BLD-NUMBER.
025400     MOVE WS-ENT-SUB               TO ENT-NUMBER.
025500     MOVE "A"                      TO ENT-STATUS-SW.
025600     MOVE WS-DATE                  TO ENT-LAST-UPDATE-DATE.
025700     WRITE ENTRANCE-MASTER-REC FROM ENTRMSTR-REC.
025800     ADD 1 TO ENTRANCES-WRITTEN.
025900     PERFORM 200-BUILD-APARTMENTS THRU 200-EXIT
026000         VARYING WS-DOOR-SUB FROM 1 BY 1 UNTIL
026100             WS-DOOR-SUB > BT-APTS-PER-ENTRANCE(BLD-IDX).
026200 110-EXIT.
026300     EXIT.
026400
026500******************************************************************
026600*    200-BUILD-APARTMENTS -- FLOOR = ((DOOR-1) / 6) + 1 AND THE  *
026700*    POSITION ON THAT FLOOR IS ((DOOR-1) MOD 6) + 1.  WE THEN    *
026800*    WORK THE ARITHMETIC BACKWARDS FROM THE COMPUTED FLOOR AND   *
026900*    POSITION AND MAKE SURE WE LAND BACK ON THE SAME DOOR NUMBER *
027000*    BEFORE THE ROW IS WRITTEN (ARR-0114).                       *
027100******************************************************************
027200 200-BUILD-APARTMENTS.
027300     MOVE "200-BUILD-APARTMENTS" TO PARA-NAME.
027400     COMPUTE WS-FLOOR-COMPUTED =
027500         ((WS-DOOR-SUB - 1) / BT-APTS-PER-FLOOR(BLD-IDX)) + 1.
027600     COMPUTE WS-POSITION-ON-FLOOR =
027700         ((WS-DOOR-SUB - 1) -
027800          ((WS-FLOOR-COMPUTED - 1) * BT-APTS-PER-FLOOR(BLD-IDX)))
027900         + 1.
028000     COMPUTE WS-DOOR-RECOMPUTED =
028100         ((WS-FLOOR-COMPUTED - 1) * BT-APTS-PER-FLOOR(BLD-IDX))
028200         + WS-POSITION-ON-FLOOR.
028300
028400     MOVE "N" TO FLOOR-MISMATCH-SW.
028500     IF WS-DOOR-RECOMPUTED NOT EQUAL TO WS-DOOR-SUB
028600         MOVE "Y" TO FLOOR-MISMATCH-SW.
028700
028800     IF FLOOR-MISMATCH-FOUND
028900         MOVE "** DOOR/FLOOR CROSS-CHECK FAILED" TO ABEND-REASON
029000         MOVE WS-DOOR-SUB TO EXPECTED-VAL
029100         MOVE WS-DOOR-RECOMPUTED TO ACTUAL-VAL
029200         GO TO 1000-ABEND-RTN.
029300
029400     MOVE SPACES TO APTMSTR-REC.
029500     MOVE BT-NUMBER(BLD-IDX)     TO APT-BLD-NUMBER.
029600     MOVE WS-ENT-SUB             TO APT-ENT-NUMBER.
029700     MOVE WS-DOOR-SUB            TO APT-DOOR-NUMBER.
029800     MOVE WS-FLOOR-COMPUTED      TO APT-FLOOR-NUMBER.
029900     MOVE "A"                    TO APT-STATUS-SW.
030000     MOVE WS-DATE                TO APT-LAST-UPDATE-DATE.
030100     WRITE APARTMENT-MASTER-REC FROM APTMSTR-REC.
030200     ADD 1 TO APARTMENTS-WRITTEN.
030300 200-EXIT.
030400     EXIT.
030500
030600 150-LOAD-RANK-CONFIG.
030700     MOVE "150-LOAD-RANK-CONFIG" TO PARA-NAME.
030800     READ RANK-CONFIG INTO RNKCFG-REC
030900         AT END
031000         MOVE "N" TO MORE-RANK-ROWS-SW
031100         GO TO 150-EXIT
031200     END-READ.
031300     ADD 1 TO RANK-TABLE-COUNT.
031400     SET RC-IDX TO RANK-TABLE-COUNT.
031500     MOVE RC-RANK-NAME          TO RT-RANK-NAME(RC-IDX).
031600     MOVE RC-THRESHOLD-AMOUNT   TO RT-THRESHOLD-AMOUNT(RC-IDX).
031700     MOVE RC-IS-ACTIVE          TO RT-IS-ACTIVE(RC-IDX).
031800     MOVE RC-DESCRIPTION        TO RT-DESCRIPTION(RC-IDX).
031900     MOVE RC-COLOR-CODE         TO RT-COLOR-CODE(RC-IDX).
032000 150-EXIT.
032100     EXIT.
032200
032300******************************************************************
032400*    300-SEED-RANK-CONFIG -- ONLY FIRES WHEN RANK-CONFIG CAME IN *
032500*    EMPTY (A BRAND NEW PLANT).  NO "NORMAL" ROW IS SEEDED -- SEE*
032600*    CHANGE LOG 09/19/03 AND RNKDTRM'S OWN REMARKS.               *
032700******************************************************************
032800 300-SEED-RANK-CONFIG.
032900     MOVE "300-SEED-RANK-CONFIG" TO PARA-NAME.
033000     IF RANK-TABLE-COUNT = ZERO
033100         MOVE 1 TO RANK-TABLE-COUNT
033200         SET RC-IDX TO 1
033300         MOVE "Хувалз"             TO RT-RANK-NAME(RC-IDX)
033400         MOVE 1000000.00           TO RT-THRESHOLD-AMOUNT(RC-IDX)
033500         MOVE "Y"                  TO RT-IS-ACTIVE(RC-IDX)
033600         MOVE "Severe arrears rank -- collections referral"
033700                                   TO RT-DESCRIPTION(RC-IDX)
033800         MOVE "#FF0000"             TO RT-COLOR-CODE(RC-IDX)
033900
034000         ADD 1 TO RANK-TABLE-COUNT
034100         SET RC-IDX TO RANK-TABLE-COUNT
034200         MOVE "Өндөр эрсдэлтэй"     TO RT-RANK-NAME(RC-IDX)
034300         MOVE 500000.00            TO RT-THRESHOLD-AMOUNT(RC-IDX)
034400         MOVE "Y"                  TO RT-IS-ACTIVE(RC-IDX)
034500         MOVE "High-risk arrears rank -- warning notice"
034600                                   TO RT-DESCRIPTION(RC-IDX)
034700         MOVE "#FF8800"             TO RT-COLOR-CODE(RC-IDX)
034800
034900         ADD 1 TO RANK-TABLE-COUNT
035000         SET RC-IDX TO RANK-TABLE-COUNT
035100         MOVE "Дунд эрсдэлтэй"      TO RT-RANK-NAME(RC-IDX)
035200         MOVE 100000.00            TO RT-THRESHOLD-AMOUNT(RC-IDX)
035300         MOVE "Y"                  TO RT-IS-ACTIVE(RC-IDX)
035400         MOVE "Moderate-risk arrears rank -- reminder notice"
035500                                   TO RT-DESCRIPTION(RC-IDX)
035600         MOVE "#FFFF00"             TO RT-COLOR-CODE(RC-IDX).
035700 300-EXIT.
035800     EXIT.
035900
036000 400-WRITE-RANK-CONFIG.
036100     MOVE "400-WRITE-RANK-CONFIG" TO PARA-NAME.
036200     CLOSE RANK-CONFIG.
036300     OPEN OUTPUT RANK-CONFIG.
036400     PERFORM 410-WRITE-ONE-RANK-ROW THRU 410-EXIT
036500         VARYING RC-IDX FROM 1 BY 1 UNTIL
036600             RC-IDX > RANK-TABLE-COUNT.
036700 400-EXIT.
036800     EXIT.
036900
037000 410-WRITE-ONE-RANK-ROW.
037100     MOVE "410-WRITE-ONE-RANK-ROW" TO PARA-NAME.
037200     MOVE SPACES TO RNKCFG-REC.
037300     MOVE RT-RANK-NAME(RC-IDX)        TO RC-RANK-NAME.
037400     MOVE RT-THRESHOLD-AMOUNT(RC-IDX) TO RC-THRESHOLD-AMOUNT.
037500     MOVE RT-IS-ACTIVE(RC-IDX)        TO RC-IS-ACTIVE.
037600     MOVE RT-DESCRIPTION(RC-IDX)      TO RC-DESCRIPTION.
037700     MOVE RT-COLOR-CODE(RC-IDX)       TO RC-COLOR-CODE.
037800     MOVE WS-DATE                     TO RC-LAST-UPDATE-DATE.
037900     WRITE RANK-CONFIG-REC FROM RNKCFG-REC.
038000     ADD 1 TO RANK-ROWS-WRITTEN.
038100 410-EXIT.
038200     EXIT.
038300
038400 900-CLEANUP.
038500     MOVE "900-CLEANUP" TO PARA-NAME.
038600     CLOSE BUILDING-MASTER, ENTRANCE-MASTER, APARTMENT-MASTER,
038700           RANK-CONFIG, SYSOUT.
038800     DISPLAY "** ENTRANCES WRITTEN **".
038900     DISPLAY ENTRANCES-WRITTEN.
039000     DISPLAY "** APARTMENTS WRITTEN **".
039100     DISPLAY APARTMENTS-WRITTEN.
039200     DISPLAY "** RANK ROWS WRITTEN **".
039300     DISPLAY RANK-ROWS-WRITTEN.
039400     DISPLAY "******** NORMAL END OF JOB APTINIT ********".
039500 900-EXIT.
039600     EXIT.
039700
039800 1000-ABEND-RTN.
039900     WRITE SYSOUT-REC FROM ABEND-REC.
040000     CLOSE BUILDING-MASTER, ENTRANCE-MASTER, APARTMENT-MASTER,
040100           RANK-CONFIG, SYSOUT.
040200     DISPLAY "*** ABNORMAL END OF JOB-APTINIT ***" UPON CONSOLE.
040300     DIVIDE ZERO-VAL INTO ONE-VAL.
