000100******************************************************************
000200*    RNKCFG    --  RISK-RANK THRESHOLD CONFIGURATION              *
000300*    ADMIN-MAINTAINED.  A HANDFUL OF ROWS.  RNKLIST AND THRESLST  *
000400*    LOAD THE ACTIVE ROWS INTO A WORKING-STORAGE TABLE SORTED     *
000500*    DESCENDING BY RC-THRESHOLD-AMOUNT BEFORE CLASSIFYING ANY     *
000600*    PAYMENT-LEDGER ENTRY -- SEE RNKDTRM.                         *
000700******************************************************************
000800 01  RNKCFG-REC.
000900     05  RC-RANK-NAME                PIC X(100).
001000     05  RC-THRESHOLD-AMOUNT         PIC S9(13)V99 COMP-3.
001100     05  RC-IS-ACTIVE                PIC X(01).
001200         88  RC-ACTIVE               VALUE "Y".
001300         88  RC-INACTIVE             VALUE "N".
001400     05  RC-DESCRIPTION              PIC X(500).
001500     05  RC-COLOR-CODE               PIC X(07).
001600     05  RC-LAST-UPDATE-DATE         PIC 9(08).
001700     05  FILLER                      PIC X(26).
001800******************************************************************
001900*    ALTERNATE VIEW -- SHORT RANK CODE (FIRST 10 BYTES OF THE     *
002000*    RANK NAME) USED WHEN A LOG LINE NEEDS THE RANK BUT NOT THE   *
002100*    WHOLE DESCRIPTION BLOCK.                                     *
002200******************************************************************
002300 01  RNKCFG-SHORT-REC REDEFINES RNKCFG-REC.
002400     05  RC-RANK-CODE                PIC X(10).
002500     05  FILLER                      PIC X(640).
