000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ENTRLIST.
000300 AUTHOR. R TSOGTBAATAR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          ENTRANCE STATISTICS REPORT FOR ONE BUILDING.  A NEAR
001200*          TWIN OF BLDGLIST -- SAME CONTROL-BREAK TECHNIQUE, ONE
001300*          LEVEL DEEPER (ENTRANCE INSTEAD OF BUILDING), NO
001400*          AVERAGE-DEBT COLUMN AND NO GRAND TOTAL LINE, SINCE THE
001500*          BUILDING TOTAL ALREADY APPEARS ON BLDGLIST'S OUTPUT.
001600*
001700*          THE TARGET BUILDING NUMBER IS A REQUIRED SYSIN
001800*          PARAMETER -- A BLANK BUILDING NUMBER IS AN ABEND.  THE
001900*          RECORD-MONTH THAT FOLLOWS IT ON THE SAME SYSIN CARD
002000*          WORKS LIKE RNKLIST/BLDGLIST -- ZERO MEANS LATEST MONTH.
002100*
002200*     INPUT........  PAYMENT-LEDGER
002300*     OUTPUT.......  ENTRRPT (ENTRANCE STATISTICS REPORT)
002400******************************************************************
002500*CHANGE LOG.
002600*    DATE     BY     REQUEST    DESCRIPTION
002700*  --------  -----  ---------  -------------------------------
002800*  06/14/91   RTB    INIT-001  ORIGINAL CODING
002900*  01/08/99   DJK    Y2K-0041  RECORD-MONTH PARAMETER CONFIRMED
003000*                              FULL CCYYMMDD -- Y2K REVIEW SIGNOFF
003100*  09/19/03   MST    ARR-0240  ZERO MONTH PARAMETER NOW MEANS
003200*                              LATEST MONTH RATHER THAN AN ABEND,
003300*                              TO MATCH RNKLIST AND BLDGLIST
003400*  05/11/08   RTB    ARR-0301  RECOMPILED UNDER COBOL DEV CENTER
003500*                              HOUSE STANDARDS, NO LOGIC CHANGE
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE
004300     UPSI-0 ON STATUS IS ENTRLIST-TRACE-ON
004400              OFF STATUS IS ENTRLIST-TRACE-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800         ASSIGN TO UT-S-SYSOUT
004900         ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT SYSIN
005200         ASSIGN TO UT-S-SYSIN
005300         ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT PAYMENT-LEDGER
005600         ASSIGN TO UT-S-PAYLDGR
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS PL-FSTATUS.
005900
006000     SELECT ENTRRPT
006100         ASSIGN TO UT-S-ENTRRPT
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS RP-FSTATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 100 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC                      PIC X(100).
007400
007500 FD  SYSIN
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 18 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSIN-REC.
008100 01  SYSIN-REC.
008200     05  SI-BLD-NUMBER               PIC X(10).
008300     05  SI-RECORD-MONTH             PIC 9(08).
008400
008500 FD  PAYMENT-LEDGER
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 60 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS PAYMENT-LEDGER-REC.
009100 01  PAYMENT-LEDGER-REC              PIC X(60).
009200
009300 FD  ENTRRPT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 132 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS RPT-REC.
009900 01  RPT-REC                         PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200 01  FILE-STATUS-CODES.
010300     05  PL-FSTATUS                   PIC X(02).
010400         88  PL-AT-END                 VALUE "10".
010500     05  RP-FSTATUS                   PIC X(02).
010600
010700******************************************************************
010800*    PAYMENT-LEDGER ROWS FOR THE TARGET BUILDING ONLY, LOADED      *
010900*    WHOLE SO THE LATEST-MONTH SCAN AND THE ENTRANCE CONTROL       *
011000*    BREAK BOTH WORK OFF ONE IN-MEMORY TABLE.                      *
011100******************************************************************
011200 01  PL-TABLE.
011300     05  PL-TABLE-ROW OCCURS 20000 TIMES
011400                 INDEXED BY PT-IDX.
011500         10  PT-ENT-NUMBER            PIC 9(02).
011600         10  PT-RECORD-MONTH          PIC 9(08).
011700         10  PT-OUTSTANDING-BALANCE   PIC S9(13)V99 COMP-3.
011750     05  FILLER                      PIC X(01) VALUE SPACE.
011800 01  PL-TABLE-COUNT                  PIC 9(05) COMP.
011900
012000 01  WS-SWITCHES.
012100     05  MORE-PL-ROWS-SW             PIC X(01) VALUE "Y".
012200         88  NO-MORE-PL-ROWS          VALUE "N".
012300     05  FIRST-ENTR-ROW-SW           PIC X(01) VALUE "Y".
012400         88  FIRST-ENTR-ROW           VALUE "Y".
012500
012600 01  COUNTERS-AND-ACCUMULATORS.
012700     05  WS-LATEST-MONTH             PIC 9(08).
012800     05  WS-TARGET-MONTH             PIC 9(08).
012900     05  WS-TARGET-BLD               PIC X(10).
013000     05  WS-LINES                    PIC 9(02) COMP.
013100     05  WS-PAGES                    PIC 9(04) COMP VALUE 1.
013200     05  WS-CURRENT-ENT              PIC 9(02).
013300******************************************************************
013400*    ALTERNATE VIEW -- ENTRANCE NUMBER AS DISPLAY TEXT, USED ONLY  *
013500*    BY THE UPSI-0 TRACE LINE IN 740-WRITE-ENTR-DETAIL BELOW.      *
013600******************************************************************
013700     05  WS-CURRENT-ENT-EDIT REDEFINES WS-CURRENT-ENT
013800                                      PIC 9(02).
013900     05  ENT-HOUSEHOLDS              PIC 9(05) COMP.
014000     05  ENT-WITH-DEBT               PIC 9(05) COMP.
014100     05  ENT-OUTSTANDING             PIC S9(13)V99 COMP-3.
014200     05  GRAND-HOUSEHOLDS            PIC 9(06) COMP.
014300     05  GRAND-WITH-DEBT             PIC 9(06) COMP.
014400     05  GRAND-OUTSTANDING           PIC S9(13)V99 COMP-3.
014500 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
014600 77  ONE-VAL                         PIC 9(01) VALUE 1.
014700
014800 01  WS-DATE                         PIC 9(08).
014900
015000 01  WS-HDR-REC.
015100     05  FILLER                      PIC X(01) VALUE " ".
015200     05  FILLER                      PIC X(28) VALUE
015300         "ENTRANCE STATISTICS REPORT".
015400     05  FILLER                      PIC X(13) VALUE
015500         "  FOR BLDG  ".
015600     05  HDR-BLD-O                   PIC X(10).
015700     05  FILLER                      PIC X(12) VALUE
015800         "  FOR MONTH ".
015900     05  HDR-MONTH-O                 PIC 9(08).
016000     05  FILLER                      PIC X(42) VALUE SPACES.
016100     05  FILLER                      PIC X(08) VALUE "PAGE   ".
016200     05  PAGE-NBR-O                  PIC ZZZ9.
016300
016400 01  WS-COLM-HDR-REC.
016500     05  FILLER                      PIC X(12) VALUE
016600         "ENTRANCE".
016700     05  FILLER                      PIC X(18) VALUE
016800         "TOTAL HOUSEHOLDS".
016900     05  FILLER                      PIC X(22) VALUE
017000         "HOUSEHOLDS WITH DEBT".
017100     05  FILLER                      PIC X(22) VALUE
017200         "TOTAL OUTSTANDING".
017300
017400 01  WS-DETAIL-LINE.
017500     05  DTL-ENT-NUMBER-O            PIC Z9.
017600     05  FILLER                      PIC X(10) VALUE SPACES.
017700     05  DTL-HOUSEHOLDS-O            PIC ZZ,ZZ9.
017800     05  FILLER                      PIC X(07) VALUE SPACES.
017900     05  DTL-WITH-DEBT-O             PIC ZZ,ZZ9.
018000     05  FILLER                      PIC X(10) VALUE SPACES.
018100     05  DTL-OUTSTANDING-O           PIC ZZZ,ZZZ,ZZ9.99-.
018200
018300 01  WS-BLANK-LINE.
018400     05  FILLER                      PIC X(132) VALUE SPACES.
018500
018600 COPY PAYLDGR.
018700 COPY ABENDREC.
018800
018900 LINKAGE SECTION.
019000*    NONE -- THIS PROGRAM CALLS NO SUBPROGRAM.
019100
019200 PROCEDURE DIVISION.
019300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019400     PERFORM 050-LOAD-LEDGER THRU 050-EXIT
019500         UNTIL NO-MORE-PL-ROWS.
019600     PERFORM 060-DETERMINE-TARGET-MONTH THRU 060-EXIT.
019700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
019800     PERFORM 150-PROCESS-ONE-ROW THRU 150-EXIT
019900         VARYING PT-IDX FROM 1 BY 1 UNTIL
020000             PT-IDX > PL-TABLE-COUNT.
020100     IF NOT FIRST-ENTR-ROW
020200         PERFORM 740-WRITE-ENTR-DETAIL THRU 740-EXIT.
020300     PERFORM 900-CLEANUP THRU 900-EXIT.
020400     MOVE ZERO TO RETURN-CODE.
020500     GOBACK.
020600
020700 000-HOUSEKEEPING.
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020900     DISPLAY "******** BEGIN JOB ENTRLIST ********".
021000     ACCEPT WS-DATE FROM DATE YYYYMMDD.
021100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021200     MOVE ZERO TO PL-TABLE-COUNT.
021300     OPEN INPUT SYSIN, PAYMENT-LEDGER.
021400     OPEN OUTPUT ENTRRPT, SYSOUT.
021500     READ SYSIN
021600         AT END
021700         MOVE "** NO BUILDING PARAMETER ON SYSIN" TO ABEND-REASON
021800         GO TO 1000-ABEND-RTN
021900     END-READ.
022000     MOVE SI-BLD-NUMBER TO WS-TARGET-BLD.
022100     MOVE SI-RECORD-MONTH TO WS-TARGET-MONTH.
022200     IF WS-TARGET-BLD = SPACES
022300         MOVE "000-HOUSEKEEPING" TO PARA-NAME
022400         MOVE "** BLANK BUILDING PARAMETER ON SYSIN" TO
022500             ABEND-REASON
022600         GO TO 1000-ABEND-RTN.
022700 000-EXIT.
022800     EXIT.
022900
023000 050-LOAD-LEDGER.
023100     MOVE "050-LOAD-LEDGER" TO PARA-NAME.
023200     READ PAYMENT-LEDGER INTO PAYLDGR-REC
023300         AT END
023400         MOVE "N" TO MORE-PL-ROWS-SW
023500         GO TO 050-EXIT
023600     END-READ.
023700     IF PR-BLD-NUMBER NOT EQUAL TO WS-TARGET-BLD
023800         GO TO 050-EXIT.
023900     ADD 1 TO PL-TABLE-COUNT.
024000     SET PT-IDX TO PL-TABLE-COUNT.
024100     MOVE PR-ENT-NUMBER            TO PT-ENT-NUMBER(PT-IDX).
024200     MOVE PR-RECORD-MONTH          TO PT-RECORD-MONTH(PT-IDX).
024300     MOVE PR-OUTSTANDING-BALANCE   TO
024400         PT-OUTSTANDING-BALANCE(PT-IDX).
024500 050-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900*    060-DETERMINE-TARGET-MONTH -- IF SYSIN CAME IN ZERO, SCAN THE*
025000*    TABLE (ALREADY FILTERED TO THIS BUILDING) FOR THE SINGLE      *
025100*    HIGHEST RECORD-MONTH.                                         *
025200******************************************************************
025300 060-DETERMINE-TARGET-MONTH.
025400     MOVE "060-DETERMINE-TARGET-MONTH" TO PARA-NAME.
025500     IF WS-TARGET-MONTH NOT EQUAL TO ZERO
025600         GO TO 060-EXIT.
025700     MOVE ZERO TO WS-LATEST-MONTH.
025800     PERFORM 065-TEST-ONE-MONTH THRU 065-EXIT
025900         VARYING PT-IDX FROM 1 BY 1 UNTIL
026000             PT-IDX > PL-TABLE-COUNT.
026100     MOVE WS-LATEST-MONTH TO WS-TARGET-MONTH.
026200 060-EXIT.
026300     EXIT.
026400
026500 065-TEST-ONE-MONTH.
026600     MOVE "065-TEST-ONE-MONTH" TO PARA-NAME.
026700     IF PT-RECORD-MONTH(PT-IDX) > WS-LATEST-MONTH
026800         MOVE PT-RECORD-MONTH(PT-IDX) TO WS-LATEST-MONTH.
026900 065-EXIT.
027000     EXIT.
027100
027200******************************************************************
027300*    150-PROCESS-ONE-ROW -- ROWS NOT IN THE TARGET MONTH ARE       *
027400*    SKIPPED.  A CHANGE IN PT-ENT-NUMBER CLOSES THE PRIOR          *
027500*    ENTRANCE'S DETAIL LINE AND STARTS A NEW ACCUMULATION.         *
027600******************************************************************
027700 150-PROCESS-ONE-ROW.
027800     MOVE "150-PROCESS-ONE-ROW" TO PARA-NAME.
027900     IF PT-RECORD-MONTH(PT-IDX) NOT EQUAL TO WS-TARGET-MONTH
028000         GO TO 150-EXIT.
028100
028200     IF FIRST-ENTR-ROW
028300         MOVE "N" TO FIRST-ENTR-ROW-SW
028400         MOVE PT-ENT-NUMBER(PT-IDX) TO WS-CURRENT-ENT
028500     ELSE
028600         IF PT-ENT-NUMBER(PT-IDX) NOT EQUAL TO WS-CURRENT-ENT
028700             PERFORM 740-WRITE-ENTR-DETAIL THRU 740-EXIT
028800             MOVE PT-ENT-NUMBER(PT-IDX) TO WS-CURRENT-ENT.
028900
029000     ADD 1 TO ENT-HOUSEHOLDS.
029100     ADD 1 TO GRAND-HOUSEHOLDS.
029200     IF PT-OUTSTANDING-BALANCE(PT-IDX) > ZERO
029300         ADD 1 TO ENT-WITH-DEBT
029400         ADD 1 TO GRAND-WITH-DEBT.
029500     ADD PT-OUTSTANDING-BALANCE(PT-IDX) TO ENT-OUTSTANDING.
029600     ADD PT-OUTSTANDING-BALANCE(PT-IDX) TO GRAND-OUTSTANDING.
029700 150-EXIT.
029800     EXIT.
029900
030000 600-PAGE-BREAK.
030100     MOVE "600-PAGE-BREAK" TO PARA-NAME.
030200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
030300 600-EXIT.
030400     EXIT.
030500
030600 700-WRITE-PAGE-HDR.
030700     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
030800     MOVE WS-TARGET-BLD TO HDR-BLD-O.
030900     MOVE WS-TARGET-MONTH TO HDR-MONTH-O.
031000     MOVE WS-PAGES TO PAGE-NBR-O.
031100     IF WS-PAGES = 1
031200         WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING 1
031300     ELSE
031400         WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
031500     WRITE RPT-REC FROM WS-BLANK-LINE.
031600     WRITE RPT-REC FROM WS-COLM-HDR-REC.
031700     WRITE RPT-REC FROM WS-BLANK-LINE.
031800     MOVE ZERO TO WS-LINES.
031900     ADD 1 TO WS-PAGES.
032000 700-EXIT.
032100     EXIT.
032200
032300******************************************************************
032400*    740-WRITE-ENTR-DETAIL -- PRINTS ONE LINE AND RESETS THE       *
032500*    PER-ENTRANCE ACCUMULATORS FOR THE NEXT ENTRANCE.               *
032600******************************************************************
032700 740-WRITE-ENTR-DETAIL.
032800     MOVE "740-WRITE-ENTR-DETAIL" TO PARA-NAME.
032900     IF WS-LINES > 50
033000         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
033100
033200     MOVE WS-CURRENT-ENT     TO WS-CURRENT-ENT-EDIT.
033300     IF ENTRLIST-TRACE-ON
033400         DISPLAY "ENTRLIST -- ENTRANCE " WS-CURRENT-ENT-EDIT
033500             " HOUSEHOLDS " ENT-HOUSEHOLDS.
033600
033700     MOVE WS-CURRENT-ENT     TO DTL-ENT-NUMBER-O.
033800     MOVE ENT-HOUSEHOLDS     TO DTL-HOUSEHOLDS-O.
033900     MOVE ENT-WITH-DEBT      TO DTL-WITH-DEBT-O.
034000     MOVE ENT-OUTSTANDING    TO DTL-OUTSTANDING-O.
034100     WRITE RPT-REC FROM WS-DETAIL-LINE.
034200     ADD 1 TO WS-LINES.
034300
034400     MOVE ZERO TO ENT-HOUSEHOLDS.
034500     MOVE ZERO TO ENT-WITH-DEBT.
034600     MOVE ZERO TO ENT-OUTSTANDING.
034700 740-EXIT.
034800     EXIT.
034900
035000 900-CLEANUP.
035100     MOVE "900-CLEANUP" TO PARA-NAME.
035200     CLOSE SYSIN, PAYMENT-LEDGER, ENTRRPT, SYSOUT.
035300     DISPLAY "** HOUSEHOLDS REPORTED FOR THIS BUILDING **".
035400     DISPLAY GRAND-HOUSEHOLDS.
035500     DISPLAY "******** NORMAL END OF JOB ENTRLIST ********".
035600 900-EXIT.
035700     EXIT.
035800
035900 1000-ABEND-RTN.
036000     WRITE SYSOUT-REC FROM ABEND-REC.
036100     CLOSE SYSIN, PAYMENT-LEDGER, ENTRRPT, SYSOUT.
036200     DISPLAY "*** ABNORMAL END OF JOB-ENTRLIST ***" UPON CONSOLE.
036300     DIVIDE ZERO-VAL INTO ONE-VAL.
