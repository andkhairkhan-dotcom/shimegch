000100******************************************************************
000200*    ENTRMSTR  --  ENTRANCE MASTER RECORD                        *
000300*    CHILD OF BLDGMSTR -- ONE ENTRY PER ENTRANCE (STAIRWELL)      *
000400*    WITHIN A BUILDING.  KEPT SORTED BY BLD/ENT FOR SEARCH ALL.   *
000500******************************************************************
000600 01  ENTRMSTR-REC.
000700     05  ENT-BLD-NUMBER              PIC X(10).
000800     05  ENT-NUMBER                  PIC 9(02).
000900     05  ENT-STATUS-SW               PIC X(01).
001000         88  ENT-ACTIVE              VALUE "Y".
001100         88  ENT-INACTIVE            VALUE "N".
001200     05  ENT-LAST-UPDATE-DATE        PIC 9(08).
001300     05  FILLER                      PIC X(39).
001400******************************************************************
001500*    ALTERNATE VIEW -- COMBINED BLD/ENT KEY AS ONE ITEM, USED     *
001600*    WHEN MATCHING AN ENTRANCE ROW AGAINST A PAYMENT-LEDGER KEY.  *
001700******************************************************************
001800 01  ENTRMSTR-KEY-REC REDEFINES ENTRMSTR-REC.
001900     05  ENT-FULL-KEY                PIC X(12).
002000     05  FILLER                      PIC X(48).
