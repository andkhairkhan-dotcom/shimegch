000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  THRESLST.
000300 AUTHOR. R TSOGTBAATAR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          HOUSEHOLDS ABOVE THRESHOLD REPORT.  READS THE WHOLE
001200*          PAYMENT-LEDGER FOR ONE RECORD-MONTH, KEEPS ONLY THE
001300*          ROWS WHOSE BALANCE IS AT OR ABOVE A CALLER-SUPPLIED
001400*          THRESHOLD AMOUNT (">= " IS INCLUSIVE -- SEE ARR-0114),
001500*          CLASSIFIES EACH KEPT ROW'S RISK RANK AND FULL ADDRESS,
001600*          AND LISTS THEM BALANCE-DESCENDING.  NO SORT VERB IS
001700*          USED IN THIS SHOP -- THE KEPT SET IS HAND-SORTED WITH
001800*          THE SAME SELECTION-SORT/SWAP-AREA TECHNIQUE AS
001900*          RNKLIST'S DETAIL TABLE.
002000*
002100*          SYSIN CARRIES TWO PARAMETERS -- RECORD-MONTH (ZERO
002200*          MEANS LATEST MONTH, SAME AS RNKLIST/BLDGLIST/ENTRLIST)
002300*          AND THE THRESHOLD AMOUNT ITSELF, WHICH IS REQUIRED AND
002400*          MAY NOT BE ZERO OR BLANK.
002500*
002600*     INPUT........  PAYMENT-LEDGER, HOUSEHOLD-MASTER, RANK-CONFIG
002700*     OUTPUT.......  THRESRPT (HOUSEHOLDS ABOVE THRESHOLD REPORT)
002800******************************************************************
002900*CHANGE LOG.
003000*    DATE     BY     REQUEST    DESCRIPTION
003100*  --------  -----  ---------  -------------------------------
003200*  06/14/91   RTB    INIT-001  ORIGINAL CODING
003300*  11/02/93   DJK    ARR-0114  HAND-ROLLED SELECTION SORT ADDED,
003400*                              THRESHOLD COMPARE CONFIRMED
003500*                              INCLUSIVE (>=) PER DESK PROCEDURE
003600*  01/08/99   DJK    Y2K-0041  RECORD-MONTH PARAMETER CONFIRMED
003700*                              FULL CCYYMMDD -- Y2K REVIEW SIGNOFF
003800*  09/19/03   MST    ARR-0240  ZERO MONTH PARAMETER NOW MEANS
003900*                              LATEST MONTH RATHER THAN AN ABEND
004000*  05/11/08   RTB    ARR-0301  RECOMPILED UNDER COBOL DEV CENTER
004100*                              HOUSE STANDARDS, NO LOGIC CHANGE
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS NEXT-PAGE
004900     UPSI-0 ON STATUS IS THRESLST-TRACE-ON
005000              OFF STATUS IS THRESLST-TRACE-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400         ASSIGN TO UT-S-SYSOUT
005500         ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT SYSIN
005800         ASSIGN TO UT-S-SYSIN
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT HOUSEHOLD-MASTER
006200         ASSIGN TO UT-S-HHMSTR
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS HH-FSTATUS.
006500
006600     SELECT PAYMENT-LEDGER
006700         ASSIGN TO UT-S-PAYLDGR
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS PL-FSTATUS.
007000
007100     SELECT RANK-CONFIG
007200         ASSIGN TO UT-S-RNKCFG
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS RC-FSTATUS.
007500
007600     SELECT THRESRPT
007700         ASSIGN TO UT-S-THRESRPT
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS RP-FSTATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 100 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC                      PIC X(100).
009000
009100 FD  SYSIN
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 19 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSIN-REC.
009700 01  SYSIN-REC.
009800     05  SI-RECORD-MONTH             PIC 9(08).
009900     05  SI-THRESHOLD-AMOUNT         PIC 9(09)V99.
010000
010100 FD  HOUSEHOLD-MASTER
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 737 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS HOUSEHOLD-MASTER-REC.
010700 01  HOUSEHOLD-MASTER-REC            PIC X(737).
010800
010900 FD  PAYMENT-LEDGER
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 60 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS PAYMENT-LEDGER-REC.
011500 01  PAYMENT-LEDGER-REC              PIC X(60).
011600
011700 FD  RANK-CONFIG
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 650 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS RANK-CONFIG-REC.
012300 01  RANK-CONFIG-REC                 PIC X(650).
012400
012500 FD  THRESRPT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 132 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS RPT-REC.
013100 01  RPT-REC                         PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400 01  FILE-STATUS-CODES.
013500     05  HH-FSTATUS                   PIC X(02).
013600         88  HH-AT-END                 VALUE "10".
013700     05  PL-FSTATUS                   PIC X(02).
013800         88  PL-AT-END                 VALUE "10".
013900     05  RC-FSTATUS                   PIC X(02).
014000         88  RC-AT-END                 VALUE "10".
014100     05  RP-FSTATUS                   PIC X(02).
014200
014300******************************************************************
014400*    RANK-TABLE -- ACTIVE RANK-CONFIG ROWS, SORTED DESCENDING BY  *
014500*    THRESHOLD SO THE FIRST MATCH RNKDTRM FINDS IS THE WINNER.    *
014600******************************************************************
014700 01  RANK-TABLE.
014800     05  RANK-TABLE-ROW OCCURS 50 TIMES
014900                 INDEXED BY RC-IDX.
015000         10  RT-RANK-NAME             PIC X(100).
015100         10  RT-THRESHOLD-AMOUNT      PIC S9(13)V99 COMP-3.
015150     05  FILLER                      PIC X(01) VALUE SPACE.
015200 01  RANK-TABLE-COUNT                PIC 9(04) COMP.
015300
015400******************************************************************
015500*    HH-TABLE -- HOUSEHOLD NAME LOOKUP, KEPT IN KEY ORDER SO      *
015600*    NAMES CAN BE FOUND WITH SEARCH ALL.                          *
015700******************************************************************
015800 01  HH-TABLE.
015900     05  HH-TABLE-ROW OCCURS 5000 TIMES
016000                 ASCENDING KEY IS HT-FULL-KEY
016100                 INDEXED BY HT-IDX.
016200         10  HT-FULL-KEY              PIC X(15).
016300         10  HT-NAME                  PIC X(200).
016350     05  FILLER                      PIC X(01) VALUE SPACE.
016400 01  HH-TABLE-COUNT                  PIC 9(04) COMP.
016500
016600******************************************************************
016700*    KEPT-TABLE -- LEDGER ROWS AT OR ABOVE THE THRESHOLD FOR THE  *
016800*    TARGET MONTH.  BUILT DIRECTLY FROM PAYMENT-LEDGER, NOT FROM  *
016900*    A WHOLE-FILE TABLE, SINCE NOTHING ELSE IN THIS PROGRAM NEEDS *
017000*    THE REJECTED ROWS.                                          *
017100******************************************************************
017200 01  KEPT-TABLE.
017300     05  KEPT-TABLE-ROW OCCURS 5000 TIMES
017400                 INDEXED BY KT-IDX.
017500         10  KT-RANK-NAME             PIC X(100).
017600         10  KT-HH-NAME               PIC X(200).
017700         10  KT-FULL-ADDRESS          PIC X(20).
017800         10  KT-BALANCE               PIC S9(13)V99 COMP-3.
017900         10  KT-RECORD-MONTH          PIC 9(08).
017950     05  FILLER                      PIC X(01) VALUE SPACE.
018000 01  KEPT-TABLE-COUNT                PIC 9(04) COMP.
018100
018150 01  WS-RANK-ROW-HOLD                PIC X(108).
018200 01  WS-KEPT-ROW-HOLD                PIC X(336).
018300
018400 01  WS-SWITCHES.
018500     05  MORE-RANK-ROWS-SW           PIC X(01) VALUE "Y".
018600         88  NO-MORE-RANK-ROWS        VALUE "N".
018700     05  MORE-HH-ROWS-SW             PIC X(01) VALUE "Y".
018800         88  NO-MORE-HH-ROWS          VALUE "N".
018900     05  MORE-PL-ROWS-SW             PIC X(01) VALUE "Y".
019000         88  NO-MORE-PL-ROWS          VALUE "N".
019100     05  HH-FOUND-SW                 PIC X(01).
019200         88  HH-WAS-FOUND             VALUE "Y".
019300
019400 01  COUNTERS-AND-ACCUMULATORS.
019500     05  WS-LATEST-MONTH             PIC 9(08).
019600     05  WS-TARGET-MONTH             PIC 9(08).
019700     05  WS-THRESHOLD-AMOUNT         PIC S9(13)V99 COMP-3.
019800     05  WS-LINES                    PIC 9(02) COMP.
019900     05  WS-PAGES                    PIC 9(04) COMP VALUE 1.
020000     05  WS-SUB-1                    PIC 9(04) COMP.
020100     05  WS-SUB-2                    PIC 9(04) COMP.
020200     05  WS-LOW-SUB                  PIC 9(04) COMP.
020300     05  GRAND-HOUSEHOLDS            PIC 9(06) COMP.
020400     05  GRAND-OUTSTANDING           PIC S9(13)V99 COMP-3.
020500******************************************************************
020600*    ALTERNATE VIEW -- THRESHOLD AMOUNT AS WHOLE-PESO/CENTS BYTE  *
020700*    PAIR, USED ONLY BY THE UPSI-0 TRACE LINE IN 000-HOUSEKEEPING.*
020800******************************************************************
020900     05  WS-THRESHOLD-BYTES REDEFINES WS-THRESHOLD-AMOUNT
021000                                      PIC X(08).
021100 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
021200 77  ONE-VAL                         PIC 9(01) VALUE 1.
021300
021400 01  WS-SEARCH-KEY.
021410     05  WSK-BLD-NUMBER              PIC X(10).
021420     05  WSK-ENT-NUMBER              PIC 9(02).
021430     05  WSK-DOOR-NUMBER             PIC 9(03).
021440 01  WS-SEARCH-KEY-R REDEFINES WS-SEARCH-KEY
021450                                      PIC X(15).
021500 01  WS-DATE                         PIC 9(08).
021600
021700 01  WS-HDR-REC.
021800     05  FILLER                      PIC X(01) VALUE " ".
021900     05  FILLER                      PIC X(30) VALUE
022000         "HOUSEHOLDS ABOVE THRESHOLD RPT".
022100     05  FILLER                      PIC X(12) VALUE
022200         "  FOR MONTH ".
022300     05  HDR-MONTH-O                 PIC 9(08).
022400     05  FILLER                      PIC X(40) VALUE SPACES.
022500     05  FILLER                      PIC X(08) VALUE "PAGE   ".
022600     05  PAGE-NBR-O                  PIC ZZZ9.
022700
022800 01  WS-COLM-HDR-REC.
022900     05  FILLER                      PIC X(24) VALUE
023000         "FULL ADDRESS".
023100     05  FILLER                      PIC X(24) VALUE
023200         "HOUSEHOLD NAME".
023300     05  FILLER                      PIC X(20) VALUE
023400         "RANK CATEGORY".
023500     05  FILLER                      PIC X(22) VALUE
023600         "OUTSTANDING BALANCE".
023700     05  FILLER                      PIC X(14) VALUE
023800         "RECORD MONTH".
023900
024000 01  WS-DETAIL-LINE.
024100     05  DTL-FULL-ADDRESS-O          PIC X(20).
024200     05  FILLER                      PIC X(04) VALUE SPACES.
024300     05  DTL-HH-NAME-O               PIC X(24).
024400     05  DTL-RANK-NAME-O             PIC X(20).
024500     05  DTL-BALANCE-O               PIC ZZZ,ZZZ,ZZ9.99-.
024600     05  FILLER                      PIC X(04) VALUE SPACES.
024700     05  DTL-RECORD-MONTH-O          PIC 9(08).
024800
024900 01  WS-GRAND-TOTAL-LINE.
025000     05  FILLER                      PIC X(14) VALUE
025100         "GRAND TOTAL  ".
025200     05  GRND-HOUSEHOLDS-O           PIC ZZ,ZZ9.
025300     05  FILLER                      PIC X(16) VALUE
025400         " HOUSEHOLDS".
025500     05  FILLER                      PIC X(04) VALUE SPACES.
025600     05  GRND-OUTSTANDING-O          PIC ZZZ,ZZZ,ZZ9.99-.
025700
025800 01  WS-BLANK-LINE.
025900     05  FILLER                      PIC X(132) VALUE SPACES.
026000
026100 COPY HHMSTR.
026200 COPY PAYLDGR.
026300 COPY RNKCFG.
026400 COPY ABENDREC.
026500
026600 LINKAGE SECTION.
026700*    NONE -- THIS PROGRAM CALLS OTHER SUBPROGRAMS BUT IS ITSELF
026800*    NOT CALLED.
026900
027000 01  RNKDTRM-BALANCE                 PIC S9(13)V99 COMP-3.
027100 01  RNKDTRM-RANK-COUNT              PIC 9(04) COMP.
027200 01  RNKDTRM-RANK-TABLE.
027300     05  RNKDTRM-RANK-ENTRY OCCURS 50 TIMES
027400                 INDEXED BY RNKDTRM-IDX.
027500         10  RNKDTRM-RANK-NAME       PIC X(100).
027600         10  RNKDTRM-THRESHOLD       PIC S9(13)V99 COMP-3.
027700 01  RNKDTRM-RESULT-NAME             PIC X(100).
027800 01  ADDRFMT-BLD-NUMBER              PIC X(10).
027900 01  ADDRFMT-ENT-NUMBER              PIC 9(02).
028000 01  ADDRFMT-DOOR-NUMBER             PIC 9(03).
028100 01  ADDRFMT-FULL-ADDRESS            PIC X(20).
028200
028300 PROCEDURE DIVISION.
028400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028500     PERFORM 050-LOAD-RANK-CONFIG THRU 050-EXIT
028600         UNTIL NO-MORE-RANK-ROWS.
028700     PERFORM 060-SORT-RANK-TABLE THRU 060-EXIT.
028800     PERFORM 070-LOAD-HOUSEHOLDS THRU 070-EXIT
028900         UNTIL NO-MORE-HH-ROWS.
029000     PERFORM 090-DETERMINE-TARGET-MONTH THRU 090-EXIT.
029100     PERFORM 200-FILTER-THRESHOLD THRU 200-EXIT
029200         UNTIL NO-MORE-PL-ROWS.
029300     PERFORM 250-SORT-BY-BALANCE THRU 250-EXIT.
029400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
029500     PERFORM 740-WRITE-THRESH-DETAIL THRU 740-EXIT
029600         VARYING KT-IDX FROM 1 BY 1 UNTIL
029700             KT-IDX > KEPT-TABLE-COUNT.
029800     PERFORM 790-WRITE-GRAND-TOTAL THRU 790-EXIT.
029900     PERFORM 900-CLEANUP THRU 900-EXIT.
030000     MOVE ZERO TO RETURN-CODE.
030100     GOBACK.
030200
030300 000-HOUSEKEEPING.
030400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030500     DISPLAY "******** BEGIN JOB THRESLST ********".
030600     ACCEPT WS-DATE FROM DATE YYYYMMDD.
030700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
030800     MOVE ZERO TO RANK-TABLE-COUNT.
030900     MOVE ZERO TO HH-TABLE-COUNT.
031000     MOVE ZERO TO KEPT-TABLE-COUNT.
031100     OPEN INPUT SYSIN, RANK-CONFIG, HOUSEHOLD-MASTER,
031200         PAYMENT-LEDGER.
031300     OPEN OUTPUT THRESRPT, SYSOUT.
031400     READ SYSIN
031500         AT END
031600         MOVE "** NO THRESHOLD PARAMETER ON SYSIN" TO
031700             ABEND-REASON
031800         GO TO 1000-ABEND-RTN
031900     END-READ.
032000     MOVE SI-RECORD-MONTH TO WS-TARGET-MONTH.
032100     MOVE SI-THRESHOLD-AMOUNT TO WS-THRESHOLD-AMOUNT.
032200     IF WS-THRESHOLD-AMOUNT = ZERO
032300         MOVE "000-HOUSEKEEPING" TO PARA-NAME
032400         MOVE "** THRESHOLD PARAMETER MAY NOT BE ZERO" TO
032500             ABEND-REASON
032600         GO TO 1000-ABEND-RTN.
032700     IF THRESLST-TRACE-ON
032800         DISPLAY "THRESLST -- THRESHOLD BYTES " WS-THRESHOLD-BYTES.
032900 000-EXIT.
033000     EXIT.
033100
033200******************************************************************
033300*    050/060 -- LOAD AND SORT THE ACTIVE RANK-CONFIG ROWS,        *
033400*    IDENTICAL TECHNIQUE TO RNKLIST.                              *
033500******************************************************************
033600 050-LOAD-RANK-CONFIG.
033700     MOVE "050-LOAD-RANK-CONFIG" TO PARA-NAME.
033800     READ RANK-CONFIG INTO RNKCFG-REC
033900         AT END
034000         MOVE "N" TO MORE-RANK-ROWS-SW
034100         GO TO 050-EXIT
034200     END-READ.
034300     IF NOT RC-ACTIVE
034400         GO TO 050-EXIT.
034500     ADD 1 TO RANK-TABLE-COUNT.
034600     SET RC-IDX TO RANK-TABLE-COUNT.
034700     MOVE RC-RANK-NAME TO RT-RANK-NAME(RC-IDX).
034800     MOVE RC-THRESHOLD-AMOUNT TO RT-THRESHOLD-AMOUNT(RC-IDX).
034900 050-EXIT.
035000     EXIT.
035100
035200 060-SORT-RANK-TABLE.
035300     MOVE "060-SORT-RANK-TABLE" TO PARA-NAME.
035400     IF RANK-TABLE-COUNT < 2
035500         GO TO 060-EXIT.
035600     PERFORM 065-OUTER-PASS THRU 065-EXIT
035700         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL
035800             WS-SUB-1 > RANK-TABLE-COUNT - 1.
035900 060-EXIT.
036000     EXIT.
036100
036200 065-OUTER-PASS.
036300     MOVE "065-OUTER-PASS" TO PARA-NAME.
036400     SET RC-IDX TO WS-SUB-1.
036500     MOVE WS-SUB-1 TO WS-LOW-SUB.
036600     PERFORM 067-INNER-SCAN THRU 067-EXIT
036700         VARYING WS-SUB-2 FROM WS-SUB-1 BY 1 UNTIL
036800             WS-SUB-2 > RANK-TABLE-COUNT.
036900     IF WS-LOW-SUB NOT EQUAL TO WS-SUB-1
037000         PERFORM 069-SWAP-RANK-ROWS THRU 069-EXIT.
037100 065-EXIT.
037200     EXIT.
037300
037400 067-INNER-SCAN.
037500     MOVE "067-INNER-SCAN" TO PARA-NAME.
037600     SET RC-IDX TO WS-SUB-2.
037700     IF RT-THRESHOLD-AMOUNT(RC-IDX) > RT-THRESHOLD-AMOUNT(WS-LOW-SUB)
037800         MOVE WS-SUB-2 TO WS-LOW-SUB.
037900 067-EXIT.
038000     EXIT.
038100
038200 069-SWAP-RANK-ROWS.
038300     MOVE "069-SWAP-RANK-ROWS" TO PARA-NAME.
038400     SET RC-IDX TO WS-SUB-1.
038500     MOVE RANK-TABLE-ROW(WS-SUB-1) TO WS-RANK-ROW-HOLD.
038600     MOVE RANK-TABLE-ROW(WS-LOW-SUB) TO RANK-TABLE-ROW(WS-SUB-1).
038700     MOVE WS-RANK-ROW-HOLD TO RANK-TABLE-ROW(WS-LOW-SUB).
038800 069-EXIT.
038900     EXIT.
039000
039100 070-LOAD-HOUSEHOLDS.
039200     MOVE "070-LOAD-HOUSEHOLDS" TO PARA-NAME.
039300     READ HOUSEHOLD-MASTER INTO HHMSTR-REC
039400         AT END
039500         MOVE "N" TO MORE-HH-ROWS-SW
039600         GO TO 070-EXIT
039700     END-READ.
039800     ADD 1 TO HH-TABLE-COUNT.
039900     SET HT-IDX TO HH-TABLE-COUNT.
040000     MOVE HH-FULL-KEY TO HT-FULL-KEY(HT-IDX).
040100     MOVE HH-NAME TO HT-NAME(HT-IDX).
040200 070-EXIT.
040300     EXIT.
040400
040500******************************************************************
040600*    090/095 -- LATEST-MONTH DETERMINATION.  UNLIKE RNKLIST THIS  *
040700*    PROGRAM DOES NOT KEEP A WHOLE LEDGER TABLE, SO THE SCAN       *
040800*    READS PAYMENT-LEDGER A SECOND TIME WHEN THE CALLER ASKED      *
040900*    FOR THE LATEST MONTH (SYSIN CAME IN ZERO).                    *
041000******************************************************************
041100 090-DETERMINE-TARGET-MONTH.
041200     MOVE "090-DETERMINE-TARGET-MONTH" TO PARA-NAME.
041300     IF WS-TARGET-MONTH NOT EQUAL TO ZERO
041400         GO TO 090-EXIT.
041500     MOVE ZERO TO WS-LATEST-MONTH.
041600     PERFORM 092-SCAN-ONE-ROW THRU 092-EXIT
041700         UNTIL PL-AT-END.
041800     MOVE WS-LATEST-MONTH TO WS-TARGET-MONTH.
041900     CLOSE PAYMENT-LEDGER.
042000     OPEN INPUT PAYMENT-LEDGER.
042100 090-EXIT.
042200     EXIT.
042300
042400 092-SCAN-ONE-ROW.
042500     MOVE "092-SCAN-ONE-ROW" TO PARA-NAME.
042600     READ PAYMENT-LEDGER INTO PAYLDGR-REC
042700         AT END
042800         GO TO 092-EXIT
042900     END-READ.
043000     IF PR-RECORD-MONTH > WS-LATEST-MONTH
043100         MOVE PR-RECORD-MONTH TO WS-LATEST-MONTH.
043200 092-EXIT.
043300     EXIT.
043400
043500******************************************************************
043600*    200-FILTER-THRESHOLD -- ONE PASS OVER PAYMENT-LEDGER.  ROWS  *
043700*    NOT IN THE TARGET MONTH, OR BELOW THRESHOLD, ARE DROPPED.    *
043800*    EVERYTHING KEPT IS CLASSIFIED AND ADDRESS-FORMATTED AT ONCE   *
043900*    SO THE SORT STEP HAS NOTHING LEFT TO LOOK UP.                 *
044000******************************************************************
044100 200-FILTER-THRESHOLD.
044200     MOVE "200-FILTER-THRESHOLD" TO PARA-NAME.
044300     READ PAYMENT-LEDGER INTO PAYLDGR-REC
044400         AT END
044500         MOVE "N" TO MORE-PL-ROWS-SW
044600         GO TO 200-EXIT
044700     END-READ.
044800     IF PR-RECORD-MONTH NOT EQUAL TO WS-TARGET-MONTH
044900         GO TO 200-EXIT.
045000     IF PR-OUTSTANDING-BALANCE < WS-THRESHOLD-AMOUNT
045100         GO TO 200-EXIT.
045200
045300     MOVE PR-OUTSTANDING-BALANCE TO RNKDTRM-BALANCE.
045400     MOVE RANK-TABLE-COUNT TO RNKDTRM-RANK-COUNT.
045500     MOVE RANK-TABLE TO RNKDTRM-RANK-TABLE.
045600     CALL "RNKDTRM" USING RNKDTRM-BALANCE, RNKDTRM-RANK-COUNT,
045700         RNKDTRM-RANK-TABLE, RNKDTRM-RESULT-NAME.
045800
045900     MOVE PR-BLD-NUMBER TO ADDRFMT-BLD-NUMBER.
046000     MOVE PR-ENT-NUMBER TO ADDRFMT-ENT-NUMBER.
046100     MOVE PR-DOOR-NUMBER TO ADDRFMT-DOOR-NUMBER.
046200     CALL "ADDRFMT" USING ADDRFMT-BLD-NUMBER, ADDRFMT-ENT-NUMBER,
046300         ADDRFMT-DOOR-NUMBER, ADDRFMT-FULL-ADDRESS.
046400
046500     MOVE PR-BLD-NUMBER TO WSK-BLD-NUMBER.
046510     MOVE PR-ENT-NUMBER TO WSK-ENT-NUMBER.
046520     MOVE PR-DOOR-NUMBER TO WSK-DOOR-NUMBER.
046600     MOVE "N" TO HH-FOUND-SW.
046700     SET HT-IDX TO 1.
046800     SEARCH ALL HH-TABLE-ROW
046900         WHEN HT-FULL-KEY(HT-IDX) = WS-SEARCH-KEY-R
047000             MOVE "Y" TO HH-FOUND-SW.
047100
047200     ADD 1 TO KEPT-TABLE-COUNT.
047300     SET KT-IDX TO KEPT-TABLE-COUNT.
047400     MOVE RNKDTRM-RESULT-NAME TO KT-RANK-NAME(KT-IDX).
047500     IF HH-WAS-FOUND
047600         MOVE HT-NAME(HT-IDX) TO KT-HH-NAME(KT-IDX)
047700     ELSE
047800         MOVE "Unknown" TO KT-HH-NAME(KT-IDX).
047900     MOVE ADDRFMT-FULL-ADDRESS TO KT-FULL-ADDRESS(KT-IDX).
048000     MOVE PR-OUTSTANDING-BALANCE TO KT-BALANCE(KT-IDX).
048100     MOVE PR-RECORD-MONTH TO KT-RECORD-MONTH(KT-IDX).
048200
048300     ADD 1 TO GRAND-HOUSEHOLDS.
048400     ADD PR-OUTSTANDING-BALANCE TO GRAND-OUTSTANDING.
048500 200-EXIT.
048600     EXIT.
048700
048800******************************************************************
048900*    250/260/270/280 -- HAND-ROLLED SELECTION SORT OF KEPT-TABLE  *
049000*    BY BALANCE DESCENDING.  SAME SWAP-AREA TECHNIQUE AS 065-069  *
049100*    ABOVE AND AS RNKLIST'S DETAIL-TABLE SORT.                    *
049200******************************************************************
049300 250-SORT-BY-BALANCE.
049400     MOVE "250-SORT-BY-BALANCE" TO PARA-NAME.
049500     IF KEPT-TABLE-COUNT < 2
049600         GO TO 250-EXIT.
049700     PERFORM 260-OUTER-PASS THRU 260-EXIT
049800         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL
049900             WS-SUB-1 > KEPT-TABLE-COUNT - 1.
050000 250-EXIT.
050100     EXIT.
050200
050300 260-OUTER-PASS.
050400     MOVE "260-OUTER-PASS" TO PARA-NAME.
050500     MOVE WS-SUB-1 TO WS-LOW-SUB.
050600     PERFORM 270-INNER-SCAN THRU 270-EXIT
050700         VARYING WS-SUB-2 FROM WS-SUB-1 BY 1 UNTIL
050800             WS-SUB-2 > KEPT-TABLE-COUNT.
050900     IF WS-LOW-SUB NOT EQUAL TO WS-SUB-1
051000         PERFORM 280-SWAP-KEPT-ROWS THRU 280-EXIT.
051100 260-EXIT.
051200     EXIT.
051300
051400 270-INNER-SCAN.
051500     MOVE "270-INNER-SCAN" TO PARA-NAME.
051600     IF KT-BALANCE(WS-SUB-2) > KT-BALANCE(WS-LOW-SUB)
051700         MOVE WS-SUB-2 TO WS-LOW-SUB.
051800 270-EXIT.
051900     EXIT.
052000
052100 280-SWAP-KEPT-ROWS.
052200     MOVE "280-SWAP-KEPT-ROWS" TO PARA-NAME.
052300     MOVE KEPT-TABLE-ROW(WS-SUB-1) TO WS-KEPT-ROW-HOLD.
052400     MOVE KEPT-TABLE-ROW(WS-LOW-SUB) TO KEPT-TABLE-ROW(WS-SUB-1).
052500     MOVE WS-KEPT-ROW-HOLD TO KEPT-TABLE-ROW(WS-LOW-SUB).
052600 280-EXIT.
052700     EXIT.
052800
052900 600-PAGE-BREAK.
053000     MOVE "600-PAGE-BREAK" TO PARA-NAME.
053100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
053200 600-EXIT.
053300     EXIT.
053400
053500 700-WRITE-PAGE-HDR.
053600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
053700     MOVE WS-TARGET-MONTH TO HDR-MONTH-O.
053800     MOVE WS-PAGES TO PAGE-NBR-O.
053900     IF WS-PAGES = 1
054000         WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING 1
054100     ELSE
054200         WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
054300     WRITE RPT-REC FROM WS-BLANK-LINE.
054400     WRITE RPT-REC FROM WS-COLM-HDR-REC.
054500     WRITE RPT-REC FROM WS-BLANK-LINE.
054600     MOVE ZERO TO WS-LINES.
054700     ADD 1 TO WS-PAGES.
054800 700-EXIT.
054900     EXIT.
055000
055100 740-WRITE-THRESH-DETAIL.
055200     MOVE "740-WRITE-THRESH-DETAIL" TO PARA-NAME.
055300     IF WS-LINES > 50
055400         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
055500     MOVE KT-FULL-ADDRESS(KT-IDX) TO DTL-FULL-ADDRESS-O.
055600     MOVE KT-HH-NAME(KT-IDX) TO DTL-HH-NAME-O.
055700     MOVE KT-RANK-NAME(KT-IDX) TO DTL-RANK-NAME-O.
055800     MOVE KT-BALANCE(KT-IDX) TO DTL-BALANCE-O.
055900     MOVE KT-RECORD-MONTH(KT-IDX) TO DTL-RECORD-MONTH-O.
056000     WRITE RPT-REC FROM WS-DETAIL-LINE.
056100     ADD 1 TO WS-LINES.
056200 740-EXIT.
056300     EXIT.
056400
056500 790-WRITE-GRAND-TOTAL.
056600     MOVE "790-WRITE-GRAND-TOTAL" TO PARA-NAME.
056700     WRITE RPT-REC FROM WS-BLANK-LINE.
056800     MOVE GRAND-HOUSEHOLDS TO GRND-HOUSEHOLDS-O.
056900     MOVE GRAND-OUTSTANDING TO GRND-OUTSTANDING-O.
057000     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE.
057100 790-EXIT.
057200     EXIT.
057300
057400 900-CLEANUP.
057500     MOVE "900-CLEANUP" TO PARA-NAME.
057600     CLOSE SYSIN, RANK-CONFIG, HOUSEHOLD-MASTER, PAYMENT-LEDGER,
057700         THRESRPT, SYSOUT.
057800     DISPLAY "** HOUSEHOLDS ABOVE THRESHOLD **".
057900     DISPLAY GRAND-HOUSEHOLDS.
058000     DISPLAY "******** NORMAL END OF JOB THRESLST ********".
058100 900-EXIT.
058200     EXIT.
058300
058400 1000-ABEND-RTN.
058500     WRITE SYSOUT-REC FROM ABEND-REC.
058600     CLOSE SYSIN, RANK-CONFIG, HOUSEHOLD-MASTER, PAYMENT-LEDGER,
058700         THRESRPT, SYSOUT.
058800     DISPLAY "*** ABNORMAL END OF JOB-THRESLST ***" UPON CONSOLE.
058900     DIVIDE ZERO-VAL INTO ONE-VAL.
