000100******************************************************************
000200*    PAYLDGR   --  MONTHLY BALANCE LEDGER ENTRY                  *
000300*    ONE ENTRY PER HOUSEHOLD PER RECORD-MONTH.  BALANCES ARE      *
000400*    NON-NEGATIVE IN PRACTICE BUT THE FIELD CARRIES A SIGN SINCE  *
000500*    ROUNDING/SUBTRACTION INTERMEDIATE VALUES CAN GO NEGATIVE.    *
000600*    KEPT SORTED BY BLD/ENT/DOOR THEN RECORD-MONTH.               *
000700******************************************************************
000800 01  PAYLDGR-REC.
000900     05  PR-BLD-NUMBER               PIC X(10).
001000     05  PR-ENT-NUMBER               PIC 9(02).
001100     05  PR-DOOR-NUMBER              PIC 9(03).
001200     05  PR-RECORD-MONTH             PIC 9(08).
001300     05  PR-OUTSTANDING-BALANCE      PIC S9(13)V99 COMP-3.
001400     05  PR-UPLOAD-DATE              PIC 9(08).
001500     05  PR-STATUS-SW                PIC X(01).
001600         88  PR-ACTIVE               VALUE "Y".
001700         88  PR-INACTIVE             VALUE "N".
001800     05  FILLER                      PIC X(20).
001900******************************************************************
002000*    ALTERNATE VIEW -- COMPOSITE HOUSEHOLD+MONTH KEY AS ONE ITEM, *
002100*    USED BY HHUPDT WHEN SEARCHING THE IN-MEMORY LEDGER TABLE.    *
002200******************************************************************
002300 01  PAYLDGR-KEY-REC REDEFINES PAYLDGR-REC.
002400     05  PR-FULL-KEY                 PIC X(23).
002500     05  FILLER                      PIC X(37).
002600******************************************************************
002700*    ALTERNATE VIEW -- RECORD-MONTH BROKEN OUT INTO CCYY/MM/DD SO *
002800*    "LATEST MONTH" COMPARES CAN BE DONE A FIELD AT A TIME WHEN   *
002900*    NEEDED FOR DISPLAY PURPOSES.                                *
003000******************************************************************
003100 01  PAYLDGR-MONTH-REC REDEFINES PAYLDGR-REC.
003200     05  FILLER                      PIC X(15).
003300     05  PR-MONTH-CCYY               PIC 9(04).
003400     05  PR-MONTH-MM                 PIC 9(02).
003500     05  PR-MONTH-DD                 PIC 9(02).
003600     05  FILLER                      PIC X(37).
