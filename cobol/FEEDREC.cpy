000100******************************************************************
000200*    FEEDREC   --  MONTHLY BALANCE UPLOAD FEED ROW                *
000300*    ONE ROW PER HOUSEHOLD PER RUN.  THIS IS THE EXTERNAL FEED    *
000400*    LAYOUT -- HHEDIT VALIDATES A ROW AGAINST THIS LAYOUT AND     *
000500*    PASSES GOOD ROWS ON TO HHUPDT UNCHANGED, SAME SHAPE.         *
000600*    UF-BALANCE IS CARRIED ZONED, NOT PACKED -- IT COMES STRAIGHT *
000700*    OFF THE EXTERNAL FEED BEFORE ANY ARITHMETIC IS DONE TO IT.   *
000800******************************************************************
000900 01  FEEDREC-REC.
001000     05  UF-BLD-NUMBER               PIC X(10).
001100     05  UF-ENT-NUMBER               PIC 9(02).
001200     05  UF-DOOR-NUMBER              PIC 9(03).
001300     05  UF-HOUSEHOLD-NAME           PIC X(200).
001400     05  UF-BALANCE                  PIC S9(13)V99.
001500     05  FILLER                      PIC X(10).
001600******************************************************************
001700*    ALTERNATE VIEW -- BLD/ENT/DOOR COLLAPSED TO ONE ADDRESS KEY, *
001800*    COMPARED AGAINST APTMSTR-KEY-REC DURING THE CROSS-FILE EDIT. *
001900******************************************************************
002000 01  FEEDREC-KEY-REC REDEFINES FEEDREC-REC.
002100     05  UF-FULL-KEY                 PIC X(15).
002200     05  FILLER                      PIC X(225).
