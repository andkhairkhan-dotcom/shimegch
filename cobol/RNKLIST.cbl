000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RNKLIST.
000300 AUTHOR. R TSOGTBAATAR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          RANK CATEGORY SUMMARY REPORT.  EVERY PAYMENT-LEDGER
001200*          ROW FOR THE TARGET RECORD-MONTH IS CLASSIFIED BY
001300*          CALLING RNKDTRM, THEN PRINTED IN BLOCKS -- HIGHEST
001400*          THRESHOLD RANK FIRST, "NORMAL" LAST -- WITH A SUBTOTAL
001500*          LINE AFTER EACH RANK'S HOUSEHOLDS AND A GRAND TOTAL
001600*          AT END OF REPORT.  WITHIN A RANK, HOUSEHOLDS ARE
001700*          PRINTED BALANCE DESCENDING.
001800*
001900*          THE TARGET MONTH COMES IN ON SYSIN -- AN ALL-ZERO
002000*          PARAMETER MEANS "USE THE LATEST MONTH ON THE LEDGER,"
002100*          I.E. THE SINGLE HIGHEST PR-RECORD-MONTH PRESENT
002200*          ANYWHERE ON THE FILE, NOT THIS CALENDAR MONTH.
002300*
002400*          THIS SHOP HAS NO SORT VERB -- THE CLASSIFIED DETAIL
002500*          TABLE IS PUT IN RANK/BALANCE SEQUENCE WITH A HAND-
002600*          WORKED SELECTION SORT (SEE 400-SORT-DETAIL-TABLE).
002700*
002800*     INPUT........  RANK-CONFIG, HOUSEHOLD-MASTER, PAYMENT-LEDGER
002900*     OUTPUT.......  RNKRPT (RANK CATEGORY SUMMARY REPORT)
003000******************************************************************
003100*CHANGE LOG.
003200*    DATE     BY     REQUEST    DESCRIPTION
003300*  --------  -----  ---------  -------------------------------
003400*  06/14/91   RTB    INIT-001  ORIGINAL CODING
003500*  11/02/93   DJK    ARR-0114  ADDED THE SELECTION SORT IN
003600*                              400-SORT-DETAIL-TABLE AFTER THE
003700*                              RANK BLOCKS CAME OUT IN LOAD ORDER
003800*                              INSTEAD OF THRESHOLD ORDER
003900*  02/20/97   MST    ARR-0188  RANK-CONFIG TABLE WIDENED TO 50
004000*                              ROWS TO MATCH RNKDTRM
004100*  01/08/99   DJK    Y2K-0041  RECORD-MONTH PARAMETER CONFIRMED
004200*                              FULL CCYYMMDD -- Y2K REVIEW SIGNOFF
004300*  09/19/03   MST    ARR-0240  ZERO PARAMETER NOW MEANS LATEST
004400*                              MONTH RATHER THAN AN ABEND --
004500*                              OPERATIONS WAS HAND-KEYING TODAY'S
004600*                              MONTH EVERY RUN FOR NO REASON
004700*  05/11/08   RTB    ARR-0301  RECOMPILED UNDER COBOL DEV CENTER
004800*                              HOUSE STANDARDS, NO LOGIC CHANGE
004850*  07/22/11   RTB    ARR-0318  LOCAL FIELDS FOR THE RNKDTRM AND
004860*                              ADDRFMT CALLS WERE MISSING FROM
004870*                              WORKING-STORAGE -- ADDED, MATCHING
004880*                              THE SHAPES THRESLST ALREADY USES
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE
005600     UPSI-0 ON STATUS IS RNKLIST-TRACE-ON
005700              OFF STATUS IS RNKLIST-TRACE-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100         ASSIGN TO UT-S-SYSOUT
006200         ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT SYSIN
006500         ASSIGN TO UT-S-SYSIN
006600         ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT RANK-CONFIG
006900         ASSIGN TO UT-S-RANKCFG
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS RC-FSTATUS.
007200
007300     SELECT HOUSEHOLD-MASTER
007400         ASSIGN TO UT-S-HHMSTR
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS HM-FSTATUS.
007700
007800     SELECT PAYMENT-LEDGER
007900         ASSIGN TO UT-S-PAYLDGR
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS PL-FSTATUS.
008200
008300     SELECT RNKRPT
008400         ASSIGN TO UT-S-RNKRPT
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS RP-FSTATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 100 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC                      PIC X(100).
009700
009800 FD  SYSIN
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 08 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSIN-REC.
010400 01  SYSIN-REC                       PIC X(08).
010500
010600 FD  RANK-CONFIG
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 650 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS RANK-CONFIG-REC.
011200 01  RANK-CONFIG-REC                 PIC X(650).
011300
011400 FD  HOUSEHOLD-MASTER
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 737 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS HOUSEHOLD-MASTER-REC.
012000 01  HOUSEHOLD-MASTER-REC            PIC X(737).
012100
012200 FD  PAYMENT-LEDGER
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 60 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS PAYMENT-LEDGER-REC.
012800 01  PAYMENT-LEDGER-REC              PIC X(60).
012900
013000 FD  RNKRPT
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 132 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS RPT-REC.
013600 01  RPT-REC                         PIC X(132).
013700
013800 WORKING-STORAGE SECTION.
013900 01  FILE-STATUS-CODES.
014000     05  RC-FSTATUS                  PIC X(02).
014100     05  HM-FSTATUS                  PIC X(02).
014200     05  PL-FSTATUS                  PIC X(02).
014300         88  PL-AT-END                VALUE "10".
014400     05  RP-FSTATUS                  PIC X(02).
014500
014600******************************************************************
014700*    RANK-CONFIG ACTIVE ROWS, HAND-SORTED DESCENDING BY THRESHOLD *
014800*    BEFORE ANY LEDGER ROW IS CLASSIFIED -- SEE RNKDTRM REMARKS.  *
014900******************************************************************
015000 01  RANK-TABLE.
015100     05  RANK-TABLE-ROW OCCURS 50 TIMES
015200                 INDEXED BY RC-IDX.
015300         10  RT-RANK-NAME             PIC X(100).
015400         10  RT-THRESHOLD-AMOUNT      PIC S9(13)V99 COMP-3.
015450     05  FILLER                      PIC X(01) VALUE SPACE.
015500 01  RANK-TABLE-COUNT                PIC 9(04) COMP.
015600
015700******************************************************************
015800*    HOUSEHOLD-MASTER LOADED IN FILE ORDER (ALREADY SORTED BY     *
015900*    BLD/ENT/DOOR) SO THE LEDGER PASS CAN SEARCH ALL FOR A NAME.  *
016000******************************************************************
016100 01  HH-TABLE.
016200     05  HH-TABLE-ROW OCCURS 5000 TIMES
016300                 ASCENDING KEY IS HT-FULL-KEY
016400                 INDEXED BY HT-IDX.
016500         10  HT-FULL-KEY              PIC X(15).
016600         10  HT-NAME                  PIC X(200).
016650     05  FILLER                      PIC X(01) VALUE SPACE.
016700 01  HH-TABLE-COUNT                  PIC 9(04) COMP.
016800
016900******************************************************************
017000*    PAYMENT-LEDGER LOADED WHOLE SO THE LATEST-MONTH SCAN AND THE *
017100*    TARGET-MONTH FILTER CAN BOTH WORK OFF ONE IN-MEMORY PASS.    *
017200******************************************************************
017300 01  PL-TABLE.
017400     05  PL-TABLE-ROW OCCURS 20000 TIMES
017500                 INDEXED BY PT-IDX.
017600         10  PT-HH-KEY.
017610             15  PT-BLD-NUMBER        PIC X(10).
017620             15  PT-ENT-NUMBER        PIC 9(02).
017630             15  PT-DOOR-NUMBER       PIC 9(03).
017700         10  PT-FULL-KEY REDEFINES PT-HH-KEY
017710                                      PIC X(15).
017900         10  PT-RECORD-MONTH          PIC 9(08).
018100         10  PT-OUTSTANDING-BALANCE   PIC S9(13)V99 COMP-3.
018150     05  FILLER                      PIC X(01) VALUE SPACE.
018200 01  PL-TABLE-COUNT                  PIC 9(05) COMP.
018300
018400******************************************************************
018500*    ONE ENTRY PER QUALIFYING LEDGER ROW FOR THE TARGET MONTH,    *
018600*    ALREADY CLASSIFIED -- SORTED INTO RANK/BALANCE SEQUENCE BY   *
018700*    400-SORT-DETAIL-TABLE BEFORE THE REPORT PASS BEGINS.         *
018800******************************************************************
018900 01  DETAIL-TABLE.
019000     05  DETAIL-TABLE-ROW OCCURS 5000 TIMES
019100                 INDEXED BY DT-IDX.
019200         10  DT-RANK-SEQ              PIC 9(02) COMP.
019300         10  DT-RANK-NAME             PIC X(100).
019400         10  DT-HH-NAME               PIC X(200).
019500         10  DT-FULL-ADDRESS          PIC X(20).
019600         10  DT-BALANCE               PIC S9(13)V99 COMP-3.
019650     05  FILLER                      PIC X(01) VALUE SPACE.
019700 01  DETAIL-TABLE-COUNT              PIC 9(04) COMP.
019800
019900 01  WS-SEARCH-KEY                   PIC X(15).
020000 01  WS-RANK-ROW-HOLD                PIC X(108).
020100 01  WS-DETAIL-ROW-HOLD              PIC X(330).
020300
020400 01  WS-SWITCHES.
020500     05  MORE-RANK-ROWS-SW           PIC X(01) VALUE "Y".
020600         88  NO-MORE-RANK-ROWS        VALUE "N".
020700     05  MORE-HH-ROWS-SW             PIC X(01) VALUE "Y".
020800         88  NO-MORE-HH-ROWS          VALUE "N".
020900     05  MORE-PL-ROWS-SW             PIC X(01) VALUE "Y".
021000         88  NO-MORE-PL-ROWS          VALUE "N".
021100     05  HH-FOUND-SW                 PIC X(01) VALUE "N".
021200         88  HH-WAS-FOUND             VALUE "Y".
021300     05  FIRST-DETAIL-LINE-SW        PIC X(01) VALUE "Y".
021400         88  FIRST-DETAIL-LINE        VALUE "Y".
021500
021600 01  COUNTERS-AND-ACCUMULATORS.
021700     05  WS-LATEST-MONTH             PIC 9(08).
021800     05  WS-TARGET-MONTH             PIC 9(08).
021900     05  WS-LINES                    PIC 9(02) COMP.
022000     05  WS-PAGES                    PIC 9(04) COMP VALUE 1.
022100     05  WS-SUB-1                    PIC 9(05) COMP.
022200     05  WS-SUB-2                    PIC 9(05) COMP.
022300     05  WS-LOW-SUB                  PIC 9(05) COMP.
022400     05  WS-CURRENT-RANK-SEQ         PIC 9(02) COMP.
022500     05  RANK-HOUSEHOLDS             PIC 9(05) COMP.
022600     05  RANK-BALANCE                PIC S9(13)V99 COMP-3.
022700     05  GRAND-HOUSEHOLDS            PIC 9(05) COMP.
022800     05  GRAND-BALANCE               PIC S9(13)V99 COMP-3.
022900 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
023000 77  ONE-VAL                         PIC 9(01) VALUE 1.
023100
023200 01  WS-DATE                         PIC 9(08).
023300
023400 01  WS-HDR-REC.
023500     05  FILLER                      PIC X(01) VALUE " ".
023600     05  FILLER                      PIC X(30) VALUE
023700         "RANK CATEGORY SUMMARY REPORT".
023800     05  FILLER                      PIC X(12) VALUE
023900         "  FOR MONTH ".
024000     05  HDR-MONTH-O                 PIC 9(08).
024100     05  FILLER                      PIC X(69) VALUE SPACES.
024200     05  FILLER                      PIC X(08) VALUE "PAGE   ".
024300     05  PAGE-NBR-O                  PIC ZZZ9.
024400
024500 01  WS-COLM-HDR-REC.
024600     05  FILLER                      PIC X(30) VALUE
024700         "RANK NAME".
024800     05  FILLER                      PIC X(25) VALUE
024900         "HOUSEHOLD NAME".
025000     05  FILLER                      PIC X(20) VALUE
025100         "FULL ADDRESS".
025200     05  FILLER                      PIC X(20) VALUE
025300         "OUTSTANDING BALANCE".
025400
025500 01  WS-DETAIL-LINE.
025600     05  DTL-RANK-NAME-O             PIC X(30).
025700     05  DTL-HH-NAME-O               PIC X(25).
025800     05  DTL-ADDRESS-O               PIC X(20).
025900     05  DTL-BALANCE-O               PIC ZZZ,ZZZ,ZZ9.99-.
026000     05  FILLER                      PIC X(42) VALUE SPACES.
026100
026200 01  WS-SUBTOTAL-LINE.
026300     05  FILLER                      PIC X(12) VALUE
026400         "  SUBTOTAL: ".
026500     05  SUB-RANK-NAME-O             PIC X(30).
026600     05  FILLER                      PIC X(12) VALUE
026700         " HOUSEHOLDS ".
026800     05  SUB-HOUSEHOLDS-O            PIC ZZ,ZZ9.
026900     05  FILLER                      PIC X(12) VALUE
027000         "   BALANCE  ".
027100     05  SUB-BALANCE-O               PIC ZZZ,ZZZ,ZZ9.99-.
027200     05  FILLER                      PIC X(39) VALUE SPACES.
027300
027400 01  WS-GRAND-TOTAL-LINE.
027500     05  FILLER                      PIC X(16) VALUE
027600         "GRAND TOTAL:  ".
027700     05  FILLER                      PIC X(12) VALUE
027800         " HOUSEHOLDS ".
027900     05  GT-HOUSEHOLDS-O             PIC ZZ,ZZ9.
028000     05  FILLER                      PIC X(12) VALUE
028100         "   BALANCE  ".
028200     05  GT-BALANCE-O                PIC ZZZ,ZZZ,ZZ9.99-.
028300     05  FILLER                      PIC X(51) VALUE SPACES.
028400
028500 01  WS-BLANK-LINE.
028600     05  FILLER                      PIC X(132) VALUE SPACES.
028700
028800 COPY HHMSTR.
028900 COPY PAYLDGR.
029000 COPY RNKCFG.
029100 COPY ABENDREC.
029105******************************************************************
029110*    LOCAL FIELDS PASSED TO THE RANK-DETERMINE AND ADDRESS-       *
029115*    FORMAT SUBPROGRAMS BELOW -- SAME SHAPES AS THEIR OWN         *
029120*    LINKAGE SECTIONS.  ADDED 07/22/11 RTB ARR-0318.              *
029125******************************************************************
029130 01  RNKDTRM-BALANCE                 PIC S9(13)V99 COMP-3.
029132 01  RNKDTRM-RANK-COUNT              PIC 9(04) COMP.
029134 01  RNKDTRM-RANK-TABLE.
029136     05  RNKDTRM-RANK-ENTRY OCCURS 50 TIMES
029138                 INDEXED BY RNKDTRM-IDX.
029140         10  RNKDTRM-RANK-NAME       PIC X(100).
029142         10  RNKDTRM-THRESHOLD       PIC S9(13)V99 COMP-3.
029144 01  RNKDTRM-RESULT-NAME             PIC X(100).
029146 01  ADDRFMT-BLD-NUMBER              PIC X(10).
029148 01  ADDRFMT-ENT-NUMBER              PIC 9(02).
029150 01  ADDRFMT-DOOR-NUMBER             PIC 9(03).
029152 01  ADDRFMT-FULL-ADDRESS            PIC X(20).
029154
029200
029300 LINKAGE SECTION.
029400*    NONE -- THIS PROGRAM CALLS OTHER SUBPROGRAMS BUT IS ITSELF
029420*    NOT CALLED.
029500
029600 PROCEDURE DIVISION.
029700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029800     PERFORM 050-LOAD-RANK-CONFIG THRU 050-EXIT
029900         UNTIL NO-MORE-RANK-ROWS.
030000     PERFORM 060-SORT-RANK-TABLE THRU 060-EXIT.
030100     PERFORM 070-LOAD-HOUSEHOLDS THRU 070-EXIT
030200         UNTIL NO-MORE-HH-ROWS.
030300     PERFORM 080-LOAD-LEDGER THRU 080-EXIT
030400         UNTIL NO-MORE-PL-ROWS.
030500     PERFORM 090-DETERMINE-TARGET-MONTH THRU 090-EXIT.
030600     PERFORM 100-CLASSIFY-LEDGER THRU 100-EXIT
030700         VARYING PT-IDX FROM 1 BY 1 UNTIL
030800             PT-IDX > PL-TABLE-COUNT.
030900     PERFORM 400-SORT-DETAIL-TABLE THRU 400-EXIT.
031000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
031100     PERFORM 740-WRITE-DETAIL-LINES THRU 740-EXIT.
031200     PERFORM 780-WRITE-LAST-SUBTOTAL THRU 780-EXIT.
031300     PERFORM 790-WRITE-GRAND-TOTAL THRU 790-EXIT.
031400     PERFORM 900-CLEANUP THRU 900-EXIT.
031500     MOVE ZERO TO RETURN-CODE.
031600     GOBACK.
031700
031800 000-HOUSEKEEPING.
031900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032000     DISPLAY "******** BEGIN JOB RNKLIST ********".
032100     ACCEPT WS-DATE FROM DATE YYYYMMDD.
032200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
032300     MOVE ZERO TO RANK-TABLE-COUNT, HH-TABLE-COUNT,
032400                  PL-TABLE-COUNT, DETAIL-TABLE-COUNT.
032500     OPEN INPUT SYSIN, RANK-CONFIG, HOUSEHOLD-MASTER,
032600         PAYMENT-LEDGER.
032700     OPEN OUTPUT RNKRPT, SYSOUT.
032800     READ SYSIN INTO WS-TARGET-MONTH
032900         AT END
033000         MOVE ZERO TO WS-TARGET-MONTH
033100     END-READ.
033200 000-EXIT.
033300     EXIT.
033400
033500 050-LOAD-RANK-CONFIG.
033600     MOVE "050-LOAD-RANK-CONFIG" TO PARA-NAME.
033700     READ RANK-CONFIG INTO RNKCFG-REC
033800         AT END
033900         MOVE "N" TO MORE-RANK-ROWS-SW
034000         GO TO 050-EXIT
034100     END-READ.
034200     IF RC-ACTIVE
034300         ADD 1 TO RANK-TABLE-COUNT
034400         SET RC-IDX TO RANK-TABLE-COUNT
034500         MOVE RC-RANK-NAME          TO RT-RANK-NAME(RC-IDX)
034600         MOVE RC-THRESHOLD-AMOUNT   TO RT-THRESHOLD-AMOUNT(RC-IDX).
034700 050-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100*    060-SORT-RANK-TABLE -- SELECTION SORT, DESCENDING THRESHOLD. *
035200*    RANK-CONFIG IS A HANDFUL OF ROWS SO THE O(N**2) COST NEVER   *
035300*    SHOWS UP IN THE RUNTIME.                                     *
035400******************************************************************
035500 060-SORT-RANK-TABLE.
035600     MOVE "060-SORT-RANK-TABLE" TO PARA-NAME.
035700     IF RANK-TABLE-COUNT > 1
035800         PERFORM 065-SORT-OUTER-PASS THRU 065-EXIT
035900             VARYING WS-SUB-1 FROM 1 BY 1 UNTIL
036000                 WS-SUB-1 > RANK-TABLE-COUNT - 1.
036100 060-EXIT.
036200     EXIT.
036300
036400 065-SORT-OUTER-PASS.
036500     MOVE "065-SORT-OUTER-PASS" TO PARA-NAME.
036600     SET RC-IDX TO WS-SUB-1.
036700     MOVE WS-SUB-1 TO WS-LOW-SUB.
036800     PERFORM 067-SORT-INNER-PASS THRU 067-EXIT
036900         VARYING WS-SUB-2 FROM WS-SUB-1 BY 1 UNTIL
037000             WS-SUB-2 > RANK-TABLE-COUNT.
037100     IF WS-LOW-SUB NOT EQUAL TO WS-SUB-1
037200         PERFORM 069-SWAP-RANK-ROWS THRU 069-EXIT.
037300 065-EXIT.
037400     EXIT.
037500
037600 067-SORT-INNER-PASS.
037700     MOVE "067-SORT-INNER-PASS" TO PARA-NAME.
037800     IF RT-THRESHOLD-AMOUNT(WS-SUB-2) >
037900             RT-THRESHOLD-AMOUNT(WS-LOW-SUB)
038000         MOVE WS-SUB-2 TO WS-LOW-SUB.
038100 067-EXIT.
038200     EXIT.
038300
038400 069-SWAP-RANK-ROWS.
038500     MOVE "069-SWAP-RANK-ROWS" TO PARA-NAME.
038600     SET RC-IDX TO WS-LOW-SUB.
038700     MOVE RANK-TABLE-ROW(WS-SUB-1) TO WS-RANK-ROW-HOLD.
038800     MOVE RANK-TABLE-ROW(WS-LOW-SUB) TO RANK-TABLE-ROW(WS-SUB-1).
038900     MOVE WS-RANK-ROW-HOLD TO RANK-TABLE-ROW(WS-LOW-SUB).
039000 069-EXIT.
039100     EXIT.
039200
039300 070-LOAD-HOUSEHOLDS.
039400     MOVE "070-LOAD-HOUSEHOLDS" TO PARA-NAME.
039500     READ HOUSEHOLD-MASTER INTO HHMSTR-REC
039600         AT END
039700         MOVE "N" TO MORE-HH-ROWS-SW
039800         GO TO 070-EXIT
039900     END-READ.
040000     ADD 1 TO HH-TABLE-COUNT.
040100     SET HT-IDX TO HH-TABLE-COUNT.
040200     MOVE HH-FULL-KEY             TO HT-FULL-KEY(HT-IDX).
040300     MOVE HH-NAME                 TO HT-NAME(HT-IDX).
040400 070-EXIT.
040500     EXIT.
040600
040700 080-LOAD-LEDGER.
040800     MOVE "080-LOAD-LEDGER" TO PARA-NAME.
040900     READ PAYMENT-LEDGER INTO PAYLDGR-REC
041000         AT END
041100         MOVE "N" TO MORE-PL-ROWS-SW
041200         GO TO 080-EXIT
041300     END-READ.
041400     ADD 1 TO PL-TABLE-COUNT.
041500     SET PT-IDX TO PL-TABLE-COUNT.
041600     MOVE PR-BLD-NUMBER            TO PT-BLD-NUMBER(PT-IDX).
041700     MOVE PR-ENT-NUMBER            TO PT-ENT-NUMBER(PT-IDX).
041800     MOVE PR-DOOR-NUMBER           TO PT-DOOR-NUMBER(PT-IDX).
042000     MOVE PR-RECORD-MONTH          TO PT-RECORD-MONTH(PT-IDX).
042100     MOVE PR-OUTSTANDING-BALANCE   TO
042200         PT-OUTSTANDING-BALANCE(PT-IDX).
042300 080-EXIT.
042400     EXIT.
042500
042600******************************************************************
042700*    090-DETERMINE-TARGET-MONTH -- IF SYSIN CAME IN ZERO, SCAN    *
042800*    THE WHOLE LEDGER TABLE FOR THE SINGLE HIGHEST RECORD-MONTH.  *
042900******************************************************************
043000 090-DETERMINE-TARGET-MONTH.
043100     MOVE "090-DETERMINE-TARGET-MONTH" TO PARA-NAME.
043200     IF WS-TARGET-MONTH NOT EQUAL TO ZERO
044300         GO TO 090-EXIT.
044400     MOVE ZERO TO WS-LATEST-MONTH.
044500     PERFORM 095-TEST-ONE-MONTH THRU 095-EXIT
044600         VARYING PT-IDX FROM 1 BY 1 UNTIL
044700             PT-IDX > PL-TABLE-COUNT.
044800     MOVE WS-LATEST-MONTH TO WS-TARGET-MONTH.
044900 090-EXIT.
045000     EXIT.
045100
045200 095-TEST-ONE-MONTH.
045300     MOVE "095-TEST-ONE-MONTH" TO PARA-NAME.
045400     IF PT-RECORD-MONTH(PT-IDX) > WS-LATEST-MONTH
045500         MOVE PT-RECORD-MONTH(PT-IDX) TO WS-LATEST-MONTH.
045600 095-EXIT.
045700     EXIT.
045800
045900******************************************************************
046000*    100-CLASSIFY-LEDGER -- ONE TABLE ROW AT A TIME.  ROWS THAT   *
046100*    ARE NOT FOR THE TARGET MONTH ARE SKIPPED.                    *
046200******************************************************************
046300 100-CLASSIFY-LEDGER.
046400     MOVE "100-CLASSIFY-LEDGER" TO PARA-NAME.
046500     IF PT-RECORD-MONTH(PT-IDX) NOT EQUAL TO WS-TARGET-MONTH
046600         GO TO 100-EXIT.
046700
046800     MOVE PT-OUTSTANDING-BALANCE(PT-IDX) TO RNKDTRM-BALANCE.
046900     MOVE RANK-TABLE-COUNT                TO RNKDTRM-RANK-COUNT.
047000     MOVE RANK-TABLE                       TO RNKDTRM-RANK-TABLE.
047100     CALL "RNKDTRM" USING RNKDTRM-BALANCE, RNKDTRM-RANK-COUNT,
047200         RNKDTRM-RANK-TABLE, RNKDTRM-RESULT-NAME.
047300
047400     MOVE PT-BLD-NUMBER(PT-IDX)  TO ADDRFMT-BLD-NUMBER.
047500     MOVE PT-ENT-NUMBER(PT-IDX)  TO ADDRFMT-ENT-NUMBER.
047600     MOVE PT-DOOR-NUMBER(PT-IDX) TO ADDRFMT-DOOR-NUMBER.
047700     CALL "ADDRFMT" USING ADDRFMT-BLD-NUMBER, ADDRFMT-ENT-NUMBER,
047800         ADDRFMT-DOOR-NUMBER, ADDRFMT-FULL-ADDRESS.
047900
048000     MOVE "N" TO HH-FOUND-SW.
048100     MOVE PT-FULL-KEY(PT-IDX) TO WS-SEARCH-KEY.
048200     SEARCH ALL HH-TABLE-ROW
048300         AT END
048400             CONTINUE
048500         WHEN HT-FULL-KEY(HT-IDX) = WS-SEARCH-KEY
048600             MOVE "Y" TO HH-FOUND-SW
048700     END-SEARCH.
048800
048900     PERFORM 150-FIND-RANK-SEQ THRU 150-EXIT.
049000
049100     ADD 1 TO DETAIL-TABLE-COUNT.
049200     SET DT-IDX TO DETAIL-TABLE-COUNT.
049300     MOVE WS-CURRENT-RANK-SEQ        TO DT-RANK-SEQ(DT-IDX).
049400     MOVE RNKDTRM-RESULT-NAME        TO DT-RANK-NAME(DT-IDX).
049500     MOVE ADDRFMT-FULL-ADDRESS       TO DT-FULL-ADDRESS(DT-IDX).
049600     MOVE PT-OUTSTANDING-BALANCE(PT-IDX) TO DT-BALANCE(DT-IDX).
049700     IF HH-WAS-FOUND
049800         MOVE HT-NAME(HT-IDX)        TO DT-HH-NAME(DT-IDX)
049900     ELSE
050000         MOVE "Unknown"              TO DT-HH-NAME(DT-IDX).
050100 100-EXIT.
050200     EXIT.
050300
050400******************************************************************
050500*    150-FIND-RANK-SEQ -- WHERE IN THE SORTED RANK-TABLE THE      *
050600*    WINNING RANK NAME SITS, SO THE DETAIL TABLE CAN BE SORTED    *
050700*    IN THE SAME ORDER.  "NORMAL" SORTS AFTER EVERY REAL RANK.    *
050800******************************************************************
050900 150-FIND-RANK-SEQ.
051000     MOVE "150-FIND-RANK-SEQ" TO PARA-NAME.
051100     MOVE RANK-TABLE-COUNT TO WS-CURRENT-RANK-SEQ.
051200     ADD 1 TO WS-CURRENT-RANK-SEQ.
051300     IF RANK-TABLE-COUNT NOT EQUAL TO ZERO
051400         PERFORM 155-TEST-ONE-RANK-NAME THRU 155-EXIT
051500             VARYING RC-IDX FROM 1 BY 1 UNTIL
051600                 RC-IDX > RANK-TABLE-COUNT.
051700 150-EXIT.
051800     EXIT.
051900
052000 155-TEST-ONE-RANK-NAME.
052100     MOVE "155-TEST-ONE-RANK-NAME" TO PARA-NAME.
052200     IF RT-RANK-NAME(RC-IDX) = RNKDTRM-RESULT-NAME
052300         SET WS-CURRENT-RANK-SEQ TO RC-IDX.
052400 155-EXIT.
052500     EXIT.
052600
052700******************************************************************
052800*    400-SORT-DETAIL-TABLE -- SELECTION SORT, ASCENDING RANK-SEQ, *
052900*    THEN BALANCE DESCENDING WITHIN A TIED RANK-SEQ.              *
053000******************************************************************
053100 400-SORT-DETAIL-TABLE.
053200     MOVE "400-SORT-DETAIL-TABLE" TO PARA-NAME.
053300     IF DETAIL-TABLE-COUNT > 1
053400         PERFORM 410-SORT-OUTER-PASS THRU 410-EXIT
053500             VARYING WS-SUB-1 FROM 1 BY 1 UNTIL
053600                 WS-SUB-1 > DETAIL-TABLE-COUNT - 1.
053700 400-EXIT.
053800     EXIT.
053900
054000 410-SORT-OUTER-PASS.
054100     MOVE "410-SORT-OUTER-PASS" TO PARA-NAME.
054200     MOVE WS-SUB-1 TO WS-LOW-SUB.
054300     PERFORM 420-SORT-INNER-PASS THRU 420-EXIT
054400         VARYING WS-SUB-2 FROM WS-SUB-1 BY 1 UNTIL
054500             WS-SUB-2 > DETAIL-TABLE-COUNT.
054600     IF WS-LOW-SUB NOT EQUAL TO WS-SUB-1
054700         PERFORM 430-SWAP-DETAIL-ROWS THRU 430-EXIT.
054800 410-EXIT.
054900     EXIT.
055000
055100******************************************************************
055200*    420-SORT-INNER-PASS -- ROW WS-SUB-2 OUTRANKS THE CURRENT LOW *
055300*    CANDIDATE IF ITS RANK-SEQ IS SMALLER, OR THE RANK-SEQ TIES   *
055400*    AND ITS BALANCE IS BIGGER.                                   *
055500******************************************************************
055600 420-SORT-INNER-PASS.
055700     MOVE "420-SORT-INNER-PASS" TO PARA-NAME.
055800     IF DT-RANK-SEQ(WS-SUB-2) < DT-RANK-SEQ(WS-LOW-SUB)
055900         MOVE WS-SUB-2 TO WS-LOW-SUB
056000     ELSE
056100         IF DT-RANK-SEQ(WS-SUB-2) = DT-RANK-SEQ(WS-LOW-SUB)
056200             AND DT-BALANCE(WS-SUB-2) > DT-BALANCE(WS-LOW-SUB)
056300             MOVE WS-SUB-2 TO WS-LOW-SUB.
056400 420-EXIT.
056500     EXIT.
056600
056700 430-SWAP-DETAIL-ROWS.
056800     MOVE "430-SWAP-DETAIL-ROWS" TO PARA-NAME.
056900     MOVE DETAIL-TABLE-ROW(WS-SUB-1) TO WS-DETAIL-ROW-HOLD.
057000     MOVE DETAIL-TABLE-ROW(WS-LOW-SUB) TO
057100         DETAIL-TABLE-ROW(WS-SUB-1).
057200     MOVE WS-DETAIL-ROW-HOLD TO DETAIL-TABLE-ROW(WS-LOW-SUB).
057300 430-EXIT.
057400     EXIT.
057500
057600 600-PAGE-BREAK.
057700     MOVE "600-PAGE-BREAK" TO PARA-NAME.
057800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
057900 600-EXIT.
058000     EXIT.
058100
058200 700-WRITE-PAGE-HDR.
058300     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
058400     MOVE WS-TARGET-MONTH TO HDR-MONTH-O.
058500     MOVE WS-PAGES TO PAGE-NBR-O.
058600     IF WS-PAGES = 1
058700         WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING 1
058800     ELSE
058900         WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
059000     WRITE RPT-REC FROM WS-BLANK-LINE.
059100     WRITE RPT-REC FROM WS-COLM-HDR-REC.
059200     WRITE RPT-REC FROM WS-BLANK-LINE.
059300     MOVE ZERO TO WS-LINES.
059400     ADD 1 TO WS-PAGES.
059500 700-EXIT.
059600     EXIT.
059700
059800******************************************************************
059900*    740-WRITE-DETAIL-LINES -- THE CONTROL BREAK LIVES HERE.  A   *
060000*    CHANGE IN DT-RANK-SEQ CLOSES THE PRIOR RANK'S SUBTOTAL AND   *
060100*    STARTS A NEW ONE.                                            *
060200******************************************************************
060300 740-WRITE-DETAIL-LINES.
060400     MOVE "740-WRITE-DETAIL-LINES" TO PARA-NAME.
060500     PERFORM 745-WRITE-ONE-DETAIL-LINE THRU 745-EXIT
060600         VARYING DT-IDX FROM 1 BY 1 UNTIL
060700             DT-IDX > DETAIL-TABLE-COUNT.
060800 740-EXIT.
060900     EXIT.
061000
061100 745-WRITE-ONE-DETAIL-LINE.
061200     MOVE "745-WRITE-ONE-DETAIL-LINE" TO PARA-NAME.
061300     IF FIRST-DETAIL-LINE
061400         MOVE "N" TO FIRST-DETAIL-LINE-SW
061500         MOVE DT-RANK-SEQ(DT-IDX) TO WS-CURRENT-RANK-SEQ
061600     ELSE
061700         IF DT-RANK-SEQ(DT-IDX) NOT EQUAL TO WS-CURRENT-RANK-SEQ
061800             PERFORM 780-WRITE-LAST-SUBTOTAL THRU 780-EXIT
061900             MOVE DT-RANK-SEQ(DT-IDX) TO WS-CURRENT-RANK-SEQ.
062000
062100     IF WS-LINES > 50
062200         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
062300
062400     MOVE DT-RANK-NAME(DT-IDX)    TO DTL-RANK-NAME-O.
062500     MOVE DT-HH-NAME(DT-IDX)      TO DTL-HH-NAME-O.
062600     MOVE DT-FULL-ADDRESS(DT-IDX) TO DTL-ADDRESS-O.
062700     MOVE DT-BALANCE(DT-IDX)      TO DTL-BALANCE-O.
062800     WRITE RPT-REC FROM WS-DETAIL-LINE.
062900     ADD 1 TO WS-LINES.
063000
063100     ADD 1 TO RANK-HOUSEHOLDS.
063200     ADD DT-BALANCE(DT-IDX) TO RANK-BALANCE.
063300     ADD 1 TO GRAND-HOUSEHOLDS.
063400     ADD DT-BALANCE(DT-IDX) TO GRAND-BALANCE.
063500 745-EXIT.
063600     EXIT.
063700
063800 780-WRITE-LAST-SUBTOTAL.
063900     MOVE "780-WRITE-LAST-SUBTOTAL" TO PARA-NAME.
064000     IF RANK-HOUSEHOLDS = ZERO
064100         GO TO 780-EXIT.
064200     MOVE SPACES TO SUB-RANK-NAME-O.
064300     IF WS-CURRENT-RANK-SEQ > RANK-TABLE-COUNT
064400         MOVE "Normal" TO SUB-RANK-NAME-O
064500     ELSE
064600         SET RC-IDX TO WS-CURRENT-RANK-SEQ
064700         MOVE RT-RANK-NAME(RC-IDX) TO SUB-RANK-NAME-O.
064800     MOVE RANK-HOUSEHOLDS TO SUB-HOUSEHOLDS-O.
064900     MOVE RANK-BALANCE TO SUB-BALANCE-O.
065000     WRITE RPT-REC FROM WS-SUBTOTAL-LINE.
065100     WRITE RPT-REC FROM WS-BLANK-LINE.
065200     ADD 2 TO WS-LINES.
065300     MOVE ZERO TO RANK-HOUSEHOLDS.
065400     MOVE ZERO TO RANK-BALANCE.
065500 780-EXIT.
065600     EXIT.
065700
065800 790-WRITE-GRAND-TOTAL.
065900     MOVE "790-WRITE-GRAND-TOTAL" TO PARA-NAME.
066000     MOVE GRAND-HOUSEHOLDS TO GT-HOUSEHOLDS-O.
066100     MOVE GRAND-BALANCE TO GT-BALANCE-O.
066200     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE.
066300 790-EXIT.
066400     EXIT.
066500
066600 900-CLEANUP.
066700     MOVE "900-CLEANUP" TO PARA-NAME.
066800     CLOSE SYSIN, RANK-CONFIG, HOUSEHOLD-MASTER, PAYMENT-LEDGER,
066900           RNKRPT, SYSOUT.
067000     DISPLAY "** HOUSEHOLDS ON REPORT **".
067100     DISPLAY GRAND-HOUSEHOLDS.
067200     DISPLAY "******** NORMAL END OF JOB RNKLIST ********".
067300 900-EXIT.
067400     EXIT.
067500
067600 1000-ABEND-RTN.
067700     WRITE SYSOUT-REC FROM ABEND-REC.
067800     CLOSE SYSIN, RANK-CONFIG, HOUSEHOLD-MASTER, PAYMENT-LEDGER,
067900           RNKRPT, SYSOUT.
068000     DISPLAY "*** ABNORMAL END OF JOB-RNKLIST ***" UPON CONSOLE.
068100     DIVIDE ZERO-VAL INTO ONE-VAL.
