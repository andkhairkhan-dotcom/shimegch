000100******************************************************************
000200*    ABENDREC  --  SHOP-STANDARD ABEND TRACE RECORD               *
000300*    WRITTEN TO SYSOUT JUST BEFORE A PROGRAM FORCES A DIVIDE-BY-  *
000400*    ZERO ABEND SO OPERATIONS CAN SEE WHICH PARAGRAPH AND WHAT    *
000500*    VALUES WERE IN PLAY WITHOUT NEEDING A DUMP READ.             *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME                   PIC X(32).
000900     05  ABEND-REASON                PIC X(40).
001000     05  EXPECTED-VAL                PIC X(14).
001100     05  ACTUAL-VAL                  PIC X(14).
