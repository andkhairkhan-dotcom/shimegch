000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HHUPDT.
000300 AUTHOR. R TSOGTBAATAR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM APPLIES THE VALIDATED UPLOAD FEED ROWS
001200*          (GOOD-FEED, BUILT BY HHEDIT) AGAINST THE HOUSEHOLD
001300*          MASTER AND THE MONTHLY BALANCE LEDGER.  A HOUSEHOLD IS
001400*          ADDED THE FIRST TIME A FEED ROW ARRIVES FOR ITS DOOR --
001500*          AFTER THAT, ONLY A NON-BLANK FEED NAME OVERWRITES THE
001600*          NAME ALREADY ON FILE.  THE LEDGER ENTRY FOR THE
001700*          HOUSEHOLD/RECORD-MONTH PAIR IS UPSERTED -- REPLACED IN
001800*          PLACE IF IT IS ALREADY THERE, INSERTED IN SORTED ORDER
001900*          IF IT IS NOT (IDEMPOTENT -- RUNNING THE SAME FEED TWICE
002000*          FOR THE SAME MONTH LEAVES THE LEDGER UNCHANGED).
002100*
002200*          THIS SHOP HAS NO SORT VERB AVAILABLE ON EITHER MASTER
002300*          SO BOTH IN-MEMORY TABLES ARE KEPT IN KEY SEQUENCE BY A
002400*          HAND-WORKED INSERT -- FIND THE SLOT, SHOVE THE REST OF
002500*          THE TABLE DOWN ONE, DROP THE NEW ROW IN.  SLOW ON A
002600*          BIG TABLE BUT THE HOUSEHOLD COUNT NEVER GETS THERE.
002700*
002800*          RECORD-MONTH IS A RUN PARAMETER, READ FROM SYSIN --
002900*          THIS JOB IS RUN ONCE PER CALENDAR MONTH WHEN THE
003000*          BOOKKEEPER'S EXTRACT COMES IN.
003100*
003200*     INPUT........  GOOD-FEED, HOUSEHOLD-MASTER, PAYMENT-LEDGER
003300*     OUTPUT.......  HOUSEHOLD-MASTER, PAYMENT-LEDGER (REWRITTEN)
003400******************************************************************
003500*CHANGE LOG.
003600*    DATE     BY     REQUEST    DESCRIPTION
003700*  --------  -----  ---------  -------------------------------
003800*  06/14/91   RTB    INIT-001  ORIGINAL CODING
003900*  11/02/93   DJK    ARR-0114  ADDED THE SORTED-INSERT PARAGRAPHS
004000*                              AFTER THE TABLE CAME UP OUT OF
004100*                              SEQUENCE ON A RERUN
004200*  02/20/97   MST    ARR-0188  HOUSEHOLD NAME NO LONGER BLANKED
004300*                              OUT WHEN A LATER FEED ROW CARRIES
004400*                              NO NAME -- LAST NON-BLANK WINS
004500*  01/08/99   DJK    Y2K-0041  RECORD-MONTH AND LAST-UPDATE-DATE
004600*                              FIELDS CONFIRMED FULL CCYYMMDD --
004700*                              Y2K REVIEW SIGNOFF
004800*  09/19/03   MST    ARR-0240  UPSERT MADE IDEMPOTENT -- A RERUN
004900*                              OF THE SAME MONTH'S FEED NOW
005000*                              REPLACES THE LEDGER ROW IN PLACE
005100*                              INSTEAD OF STACKING A DUPLICATE
005200*  05/11/08   RTB    ARR-0301  RECOMPILED UNDER COBOL DEV CENTER
005300*                              HOUSE STANDARDS, NO LOGIC CHANGE
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS HHUPDT-TRACE-ON
006200              OFF STATUS IS HHUPDT-TRACE-OFF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600         ASSIGN TO UT-S-SYSOUT
006700         ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT SYSIN
007000         ASSIGN TO UT-S-SYSIN
007100         ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT GOOD-FEED
007400         ASSIGN TO UT-S-GOODFEED
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS GF-FSTATUS.
007700
007800     SELECT HOUSEHOLD-MASTER
007900         ASSIGN TO UT-S-HHMSTR
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS HM-FSTATUS.
008200
008300     SELECT PAYMENT-LEDGER
008400         ASSIGN TO UT-S-PAYLDGR
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS PL-FSTATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 100 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC                      PIC X(100).
009700
009800 FD  SYSIN
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 08 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSIN-REC.
010400 01  SYSIN-REC                       PIC X(08).
010500
010600 FD  GOOD-FEED
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 240 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS GOOD-FEED-REC.
011200 01  GOOD-FEED-REC                   PIC X(240).
011300
011400 FD  HOUSEHOLD-MASTER
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 737 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS HOUSEHOLD-MASTER-REC.
012000 01  HOUSEHOLD-MASTER-REC            PIC X(737).
012100
012200 FD  PAYMENT-LEDGER
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 60 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS PAYMENT-LEDGER-REC.
012800 01  PAYMENT-LEDGER-REC              PIC X(60).
012900
013000 WORKING-STORAGE SECTION.
013100 01  FILE-STATUS-CODES.
013200     05  GF-FSTATUS                  PIC X(02).
013300         88  GF-AT-END                VALUE "10".
013400     05  HM-FSTATUS                  PIC X(02).
013500     05  PL-FSTATUS                  PIC X(02).
013600
013700******************************************************************
013800*    HOUSEHOLD-MASTER IS LOADED ENTIRELY INTO THIS TABLE, KEPT IN *
013900*    HH-FULL-KEY SEQUENCE BY THE HAND-WORKED INSERT PARAGRAPHS    *
014000*    BELOW, AND REWRITTEN IN FULL AT END OF RUN.                  *
014100******************************************************************
014200 01  HH-TABLE.
014300     05  HH-TABLE-ROW OCCURS 5000 TIMES
014400                 ASCENDING KEY IS HT-FULL-KEY
014500                 INDEXED BY HT-IDX.
014600         10  HT-FULL-KEY              PIC X(15).
014700         10  HT-NAME                  PIC X(200).
014800         10  HT-CONTACT-INFO          PIC X(500).
014900         10  HT-STATUS-SW             PIC X(01).
015000         10  HT-LAST-UPDATE-DATE      PIC 9(08).
015050     05  FILLER                      PIC X(01) VALUE SPACE.
015100 01  HH-TABLE-COUNT                  PIC 9(04) COMP.
015200
015300******************************************************************
015400*    PAYMENT-LEDGER IS LOADED THE SAME WAY, KEYED ON THE 23-BYTE  *
015500*    HOUSEHOLD+RECORD-MONTH COMPOSITE (SAME SHAPE AS PAYLDGR'S    *
015600*    OWN PR-FULL-KEY REDEFINES) SO A SEARCH ALL FINDS AN EXISTING *
015700*    MONTH'S ROW FOR THE UPSERT WITHOUT A SEPARATE KEY BUILD.     *
015800******************************************************************
015900 01  PL-TABLE.
016000     05  PL-TABLE-ROW OCCURS 20000 TIMES
016100                 ASCENDING KEY IS PT-FULL-KEY
016200                 INDEXED BY PT-IDX.
016300         10  PT-FULL-KEY              PIC X(23).
016400         10  PT-OUTSTANDING-BALANCE   PIC S9(13)V99 COMP-3.
016500         10  PT-UPLOAD-DATE           PIC 9(08).
016600         10  PT-STATUS-SW             PIC X(01).
016650     05  FILLER                      PIC X(01) VALUE SPACE.
016700 01  PL-TABLE-COUNT                  PIC 9(05) COMP.
016800
016900******************************************************************
017000*    ALTERNATE VIEW -- THE FEED ROW'S ADDRESS KEY AND RECORD-     *
017100*    MONTH LAID OUT AS ONE 23-BYTE COMPOSITE, MATCHED CHARACTER   *
017200*    FOR CHARACTER AGAINST PT-FULL-KEY ABOVE.                     *
017300******************************************************************
017400 01  WS-SEARCH-KEY.
017500     05  WSK-HH-KEY                   PIC X(15).
017600     05  WSK-RECORD-MONTH             PIC 9(08).
017700 01  WS-SEARCH-KEY-FULL REDEFINES WS-SEARCH-KEY.
017800     05  WSK-FULL-KEY                 PIC X(23).
017900
018000 01  WS-SWITCHES.
018100     05  MORE-FEED-ROWS-SW           PIC X(01) VALUE "Y".
018200         88  NO-MORE-FEED-ROWS        VALUE "N".
018300     05  MORE-HH-ROWS-SW             PIC X(01) VALUE "Y".
018400         88  NO-MORE-HH-ROWS          VALUE "N".
018500     05  MORE-PL-ROWS-SW             PIC X(01) VALUE "Y".
018600         88  NO-MORE-PL-ROWS          VALUE "N".
018700     05  HH-FOUND-SW                 PIC X(01) VALUE "N".
018800         88  HH-WAS-FOUND             VALUE "Y".
018900     05  PL-FOUND-SW                 PIC X(01) VALUE "N".
019000         88  PL-WAS-FOUND             VALUE "Y".
019100
019200 01  COUNTERS-AND-ACCUMULATORS.
019300     05  PROCESSED-COUNT             PIC 9(07) COMP.
019400     05  HOUSEHOLDS-ADDED            PIC 9(07) COMP.
019500     05  LEDGER-ROWS-ADDED           PIC 9(07) COMP.
019600     05  LEDGER-ROWS-CHANGED         PIC 9(07) COMP.
019700     05  WS-INSERT-SUB               PIC 9(05) COMP.
019800     05  WS-SHIFT-SUB                PIC 9(05) COMP.
019900 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
020000 77  ONE-VAL                         PIC 9(01) VALUE 1.
020100
020200 01  WS-DATE                         PIC 9(08).
020300 01  WS-RECORD-MONTH                 PIC 9(08).
020400
020500 COPY FEEDREC.
020600 COPY HHMSTR.
020700 COPY PAYLDGR.
020800 COPY ABENDREC.
020900
021000 PROCEDURE DIVISION.
021100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021200     PERFORM 050-LOAD-HOUSEHOLDS THRU 050-EXIT
021300         UNTIL NO-MORE-HH-ROWS.
021400     PERFORM 060-LOAD-LEDGER THRU 060-EXIT
021500         UNTIL NO-MORE-PL-ROWS.
021600     PERFORM 100-MAINLINE THRU 100-EXIT
021700         UNTIL NO-MORE-FEED-ROWS.
021800     PERFORM 700-REWRITE-MASTERS THRU 700-EXIT.
021900     PERFORM 900-CLEANUP THRU 900-EXIT.
022000     MOVE ZERO TO RETURN-CODE.
022100     GOBACK.
022200
022300 000-HOUSEKEEPING.
022400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022500     DISPLAY "******** BEGIN JOB HHUPDT ********".
022600     ACCEPT WS-DATE FROM DATE YYYYMMDD.
022700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022800     MOVE ZERO TO HH-TABLE-COUNT.
022900     MOVE ZERO TO PL-TABLE-COUNT.
023000     OPEN INPUT SYSIN, GOOD-FEED, HOUSEHOLD-MASTER, PAYMENT-LEDGER.
023100     OPEN OUTPUT SYSOUT.
023200     READ SYSIN INTO WS-RECORD-MONTH
023300         AT END
023400         MOVE "** NO RECORD-MONTH PARAMETER ON SYSIN"
023500                                   TO ABEND-REASON
023600         GO TO 1000-ABEND-RTN
023700     END-READ.
023800     READ GOOD-FEED INTO FEEDREC-REC
023900         AT END
024000         MOVE "N" TO MORE-FEED-ROWS-SW
024100     END-READ.
024200 000-EXIT.
024300     EXIT.
024400
024500 050-LOAD-HOUSEHOLDS.
024600     MOVE "050-LOAD-HOUSEHOLDS" TO PARA-NAME.
024700     READ HOUSEHOLD-MASTER INTO HHMSTR-REC
024800         AT END
024900         MOVE "N" TO MORE-HH-ROWS-SW
025000         GO TO 050-EXIT
025100     END-READ.
025200     ADD 1 TO HH-TABLE-COUNT.
025300     SET HT-IDX TO HH-TABLE-COUNT.
025400     MOVE HH-FULL-KEY             TO HT-FULL-KEY(HT-IDX).
025500     MOVE HH-NAME                 TO HT-NAME(HT-IDX).
025600     MOVE HH-CONTACT-INFO         TO HT-CONTACT-INFO(HT-IDX).
025700     MOVE HH-STATUS-SW            TO HT-STATUS-SW(HT-IDX).
025800     MOVE HH-LAST-UPDATE-DATE     TO HT-LAST-UPDATE-DATE(HT-IDX).
025900 050-EXIT.
026000     EXIT.
026100
026200 060-LOAD-LEDGER.
026300     MOVE "060-LOAD-LEDGER" TO PARA-NAME.
026400     READ PAYMENT-LEDGER INTO PAYLDGR-REC
026500         AT END
026600         MOVE "N" TO MORE-PL-ROWS-SW
026700         GO TO 060-EXIT
026800     END-READ.
026900     ADD 1 TO PL-TABLE-COUNT.
027000     SET PT-IDX TO PL-TABLE-COUNT.
027100     MOVE PR-FULL-KEY             TO PT-FULL-KEY(PT-IDX).
027200     MOVE PR-OUTSTANDING-BALANCE  TO PT-OUTSTANDING-BALANCE(PT-IDX).
027300     MOVE PR-UPLOAD-DATE          TO PT-UPLOAD-DATE(PT-IDX).
027400     MOVE PR-STATUS-SW            TO PT-STATUS-SW(PT-IDX).
027500 060-EXIT.
027600     EXIT.
027700
027800******************************************************************
027900*    100-MAINLINE -- ONE GOOD-FEED ROW AT A TIME.  FIND-OR-ADD    *
028000*    THE HOUSEHOLD FIRST, THEN UPSERT THE LEDGER ROW FOR THIS    *
028100*    RUN'S RECORD-MONTH.                                         *
028200******************************************************************
028300 100-MAINLINE.
028400     MOVE "100-MAINLINE" TO PARA-NAME.
028500     ADD 1 TO PROCESSED-COUNT.
028600     PERFORM 200-FIND-OR-ADD-HOUSEHOLD THRU 200-EXIT.
028700     PERFORM 300-UPSERT-PAYMENT-REC THRU 300-EXIT.
028800     READ GOOD-FEED INTO FEEDREC-REC
028900         AT END
029000         MOVE "N" TO MORE-FEED-ROWS-SW
029100     END-READ.
029200 100-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600*    200-FIND-OR-ADD-HOUSEHOLD -- SEARCH ALL ON THE FEED ROW'S    *
029700*    ADDRESS KEY.  IF FOUND AND THE FEED CARRIES A NON-BLANK      *
029800*    NAME, THE NAME ON FILE IS REPLACED (ARR-0188).  IF NOT       *
029900*    FOUND, A NEW ROW IS SORTED-INSERTED INTO HH-TABLE.           *
030000******************************************************************
030100 200-FIND-OR-ADD-HOUSEHOLD.
030200     MOVE "200-FIND-OR-ADD-HOUSEHOLD" TO PARA-NAME.
030300     MOVE "N" TO HH-FOUND-SW.
030400     MOVE UF-FULL-KEY TO WSK-HH-KEY.
030500     IF HH-TABLE-COUNT NOT EQUAL TO ZERO
030600         SEARCH ALL HH-TABLE-ROW
030700             AT END
030800                 CONTINUE
030900             WHEN HT-FULL-KEY(HT-IDX) = WSK-HH-KEY
031000                 MOVE "Y" TO HH-FOUND-SW
031100         END-SEARCH.
031200
031300     IF HH-WAS-FOUND
031400         IF UF-HOUSEHOLD-NAME NOT EQUAL TO SPACES
031500             MOVE UF-HOUSEHOLD-NAME TO HT-NAME(HT-IDX)
031600             MOVE WS-DATE TO HT-LAST-UPDATE-DATE(HT-IDX)
031700         END-IF
031800     ELSE
031900         PERFORM 220-INSERT-NEW-HOUSEHOLD THRU 220-EXIT.
032000 200-EXIT.
032100     EXIT.
032200
032300******************************************************************
032400*    220-INSERT-NEW-HOUSEHOLD -- SCAN FOR THE FIRST ROW WHOSE KEY *
032500*    IS GREATER THAN THE NEW KEY, SHOVE EVERYTHING FROM THAT SLOT *
032600*    DOWN ONE, DROP THE NEW ROW INTO THE GAP.  IF NO ROW QUALIFIES*
032700*    THE NEW ROW GOES ON THE END.                                 *
032800******************************************************************
032900 220-INSERT-NEW-HOUSEHOLD.
033000     MOVE "220-INSERT-NEW-HOUSEHOLD" TO PARA-NAME.
033100     MOVE HH-TABLE-COUNT TO WS-INSERT-SUB.
033200     ADD 1 TO WS-INSERT-SUB.
033300     SET HT-IDX TO 1.
033400     PERFORM 230-FIND-INSERT-POINT THRU 230-EXIT
033500         VARYING HT-IDX FROM 1 BY 1 UNTIL
033600             HT-IDX > HH-TABLE-COUNT
033700             OR WSK-HH-KEY < HT-FULL-KEY(HT-IDX).
033800     IF HT-IDX <= HH-TABLE-COUNT
033900         MOVE HT-IDX TO WS-INSERT-SUB
034000     ELSE
034100         SET WS-INSERT-SUB TO HH-TABLE-COUNT
034200         ADD 1 TO WS-INSERT-SUB.
034300
034400     SET WS-SHIFT-SUB TO HH-TABLE-COUNT.
034500     PERFORM 240-SHIFT-ONE-HH-ROW THRU 240-EXIT
034600         VARYING WS-SHIFT-SUB FROM HH-TABLE-COUNT BY -1 UNTIL
034700             WS-SHIFT-SUB < WS-INSERT-SUB.
034800
034900     SET HT-IDX TO WS-INSERT-SUB.
035000     MOVE WSK-HH-KEY             TO HT-FULL-KEY(HT-IDX).
035010     IF UF-HOUSEHOLD-NAME = SPACES
035020         MOVE "Unknown"          TO HT-NAME(HT-IDX)
035030     ELSE
035040         MOVE UF-HOUSEHOLD-NAME  TO HT-NAME(HT-IDX).
035200     MOVE SPACES                 TO HT-CONTACT-INFO(HT-IDX).
035300     MOVE "A"                    TO HT-STATUS-SW(HT-IDX).
035400     MOVE WS-DATE                TO HT-LAST-UPDATE-DATE(HT-IDX).
035500     ADD 1 TO HH-TABLE-COUNT.
035600     ADD 1 TO HOUSEHOLDS-ADDED.
035700 220-EXIT.
035800     EXIT.
035900
036000 230-FIND-INSERT-POINT.
036100     MOVE "230-FIND-INSERT-POINT" TO PARA-NAME.
036200     CONTINUE.
036300 230-EXIT.
036400     EXIT.
036500
036600 240-SHIFT-ONE-HH-ROW.
036700     MOVE "240-SHIFT-ONE-HH-ROW" TO PARA-NAME.
036800     MOVE HH-TABLE-ROW(WS-SHIFT-SUB) TO HH-TABLE-ROW(WS-SHIFT-SUB + 1).
036900 240-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300*    300-UPSERT-PAYMENT-REC -- SAME SEARCH/INSERT SHAPE AS THE    *
037400*    HOUSEHOLD TABLE ABOVE, BUT KEYED ON ADDRESS+RECORD-MONTH SO  *
037500*    A RERUN OF THIS MONTH'S FEED REPLACES THE ROW IN PLACE       *
037600*    INSTEAD OF STACKING A DUPLICATE (ARR-0240).                  *
037700******************************************************************
037800 300-UPSERT-PAYMENT-REC.
037900     MOVE "300-UPSERT-PAYMENT-REC" TO PARA-NAME.
038000     MOVE "N" TO PL-FOUND-SW.
038100     MOVE UF-FULL-KEY TO WSK-HH-KEY.
038200     MOVE WS-RECORD-MONTH TO WSK-RECORD-MONTH.
038300     IF PL-TABLE-COUNT NOT EQUAL TO ZERO
038400         SEARCH ALL PL-TABLE-ROW
038500             AT END
038600                 CONTINUE
038700             WHEN PT-FULL-KEY(PT-IDX) = WSK-FULL-KEY
038800                 MOVE "Y" TO PL-FOUND-SW
038900         END-SEARCH.
039000
039100     IF PL-WAS-FOUND
039200         MOVE UF-BALANCE TO PT-OUTSTANDING-BALANCE(PT-IDX)
039300         MOVE WS-DATE TO PT-UPLOAD-DATE(PT-IDX)
039400         ADD 1 TO LEDGER-ROWS-CHANGED
039500     ELSE
039600         PERFORM 320-INSERT-NEW-LEDGER-ROW THRU 320-EXIT.
039700 300-EXIT.
039800     EXIT.
039900
040000 320-INSERT-NEW-LEDGER-ROW.
040100     MOVE "320-INSERT-NEW-LEDGER-ROW" TO PARA-NAME.
040200     SET PT-IDX TO 1.
040300     PERFORM 330-FIND-INSERT-POINT THRU 330-EXIT
040400         VARYING PT-IDX FROM 1 BY 1 UNTIL
040500             PT-IDX > PL-TABLE-COUNT
040600             OR WSK-FULL-KEY < PT-FULL-KEY(PT-IDX).
040700     IF PT-IDX <= PL-TABLE-COUNT
040800         MOVE PT-IDX TO WS-INSERT-SUB
040900     ELSE
041000         SET WS-INSERT-SUB TO PL-TABLE-COUNT
041100         ADD 1 TO WS-INSERT-SUB.
041200
041300     SET WS-SHIFT-SUB TO PL-TABLE-COUNT.
041400     PERFORM 340-SHIFT-ONE-PL-ROW THRU 340-EXIT
041500         VARYING WS-SHIFT-SUB FROM PL-TABLE-COUNT BY -1 UNTIL
041600             WS-SHIFT-SUB < WS-INSERT-SUB.
041700
041800     SET PT-IDX TO WS-INSERT-SUB.
041900     MOVE WSK-FULL-KEY            TO PT-FULL-KEY(PT-IDX).
042000     MOVE UF-BALANCE              TO PT-OUTSTANDING-BALANCE(PT-IDX).
042100     MOVE WS-DATE                 TO PT-UPLOAD-DATE(PT-IDX).
042200     MOVE "A"                     TO PT-STATUS-SW(PT-IDX).
042300     ADD 1 TO PL-TABLE-COUNT.
042400     ADD 1 TO LEDGER-ROWS-ADDED.
042500 320-EXIT.
042600     EXIT.
042700
042800 330-FIND-INSERT-POINT.
042900     MOVE "330-FIND-INSERT-POINT" TO PARA-NAME.
043000     CONTINUE.
043100 330-EXIT.
043200     EXIT.
043300
043400 340-SHIFT-ONE-PL-ROW.
043500     MOVE "340-SHIFT-ONE-PL-ROW" TO PARA-NAME.
043600     MOVE PL-TABLE-ROW(WS-SHIFT-SUB) TO PL-TABLE-ROW(WS-SHIFT-SUB + 1).
043700 340-EXIT.
043800     EXIT.
043900
044000******************************************************************
044100*    700-REWRITE-MASTERS -- BOTH TABLES ARE ALREADY IN KEY        *
044200*    SEQUENCE, SO THE REWRITE IS A STRAIGHT SEQUENTIAL PASS.      *
044300******************************************************************
044400 700-REWRITE-MASTERS.
044500     MOVE "700-REWRITE-MASTERS" TO PARA-NAME.
044600     CLOSE HOUSEHOLD-MASTER, PAYMENT-LEDGER.
044700     OPEN OUTPUT HOUSEHOLD-MASTER, PAYMENT-LEDGER.
044800     PERFORM 710-WRITE-ONE-HH-ROW THRU 710-EXIT
044900         VARYING HT-IDX FROM 1 BY 1 UNTIL
045000             HT-IDX > HH-TABLE-COUNT.
045100     PERFORM 720-WRITE-ONE-PL-ROW THRU 720-EXIT
045200         VARYING PT-IDX FROM 1 BY 1 UNTIL
045300             PT-IDX > PL-TABLE-COUNT.
045400 700-EXIT.
045500     EXIT.
045600
045700 710-WRITE-ONE-HH-ROW.
045800     MOVE "710-WRITE-ONE-HH-ROW" TO PARA-NAME.
045900     MOVE SPACES TO HHMSTR-REC.
046000     MOVE HT-FULL-KEY(HT-IDX)           TO HH-FULL-KEY.
046100     MOVE HT-NAME(HT-IDX)               TO HH-NAME.
046200     MOVE HT-CONTACT-INFO(HT-IDX)       TO HH-CONTACT-INFO.
046300     MOVE HT-STATUS-SW(HT-IDX)          TO HH-STATUS-SW.
046400     MOVE HT-LAST-UPDATE-DATE(HT-IDX)   TO HH-LAST-UPDATE-DATE.
046500     WRITE HOUSEHOLD-MASTER-REC FROM HHMSTR-REC.
046600 710-EXIT.
046700     EXIT.
046800
046900 720-WRITE-ONE-PL-ROW.
047000     MOVE "720-WRITE-ONE-PL-ROW" TO PARA-NAME.
047100     MOVE SPACES TO PAYLDGR-REC.
047200     MOVE PT-FULL-KEY(PT-IDX)           TO PR-FULL-KEY.
047300     MOVE PT-OUTSTANDING-BALANCE(PT-IDX) TO PR-OUTSTANDING-BALANCE.
047400     MOVE PT-UPLOAD-DATE(PT-IDX)        TO PR-UPLOAD-DATE.
047500     MOVE PT-STATUS-SW(PT-IDX)          TO PR-STATUS-SW.
047600     WRITE PAYMENT-LEDGER-REC FROM PAYLDGR-REC.
047700 720-EXIT.
047800     EXIT.
047900
048000 900-CLEANUP.
048100     MOVE "900-CLEANUP" TO PARA-NAME.
048200     CLOSE SYSIN, GOOD-FEED, SYSOUT.
048300     DISPLAY "** FEED ROWS PROCESSED **".
048400     DISPLAY PROCESSED-COUNT.
048500     DISPLAY "** HOUSEHOLDS ADDED **".
048600     DISPLAY HOUSEHOLDS-ADDED.
048700     DISPLAY "** LEDGER ROWS ADDED **".
048800     DISPLAY LEDGER-ROWS-ADDED.
048900     DISPLAY "** LEDGER ROWS CHANGED **".
049000     DISPLAY LEDGER-ROWS-CHANGED.
049100     DISPLAY "******** NORMAL END OF JOB HHUPDT ********".
049200 900-EXIT.
049300     EXIT.
049400
049500 1000-ABEND-RTN.
049600     WRITE SYSOUT-REC FROM ABEND-REC.
049700     CLOSE SYSIN, GOOD-FEED, SYSOUT.
049800     DISPLAY "*** ABNORMAL END OF JOB-HHUPDT ***" UPON CONSOLE.
049900     DIVIDE ZERO-VAL INTO ONE-VAL.
