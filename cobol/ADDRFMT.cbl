000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ADDRFMT.
000300 AUTHOR. R TSOGTBAATAR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          SHARED CALLED ROUTINE THAT BUILDS THE PRINTABLE
001200*          "BUILDING-ENTRANCE-DOOR" ADDRESS STRING USED ON THE
001300*          RANK CATEGORY SUMMARY REPORT AND THE HOUSEHOLDS ABOVE
001400*          THRESHOLD REPORT.  BLD-NUMBER IS TRAILING-SPACE
001500*          PADDED IN THE MASTER SO THE TRAILING SPACES ARE
001600*          STRIPPED BEFORE THE DASHES ARE ADDED.
001700*
001800*     CALLED BY..... RNKLIST, THRESLST
001900******************************************************************
002000*CHANGE LOG.
002100*    DATE     BY     REQUEST    DESCRIPTION
002200*  --------  -----  ---------  -------------------------------
002300*  06/14/91   RTB    INIT-001  ORIGINAL CODING
002400*  11/02/93   DJK    ARR-0114  NO CHANGE -- REVIEWED WITH RNKDTRM
002500*  01/08/99   DJK    Y2K-0041  CONFIRMED NO 2-DIGIT YEAR FIELDS
002600*                              IN THIS PROGRAM -- Y2K REVIEW SIGNOFF
002700*  05/11/08   RTB    ARR-0301  RECOMPILED UNDER COBOL DEV CENTER
002800*                              HOUSE STANDARDS, NO LOGIC CHANGE
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     UPSI-0 ON STATUS IS ADDRFMT-TRACE-ON
003600              OFF STATUS IS ADDRFMT-TRACE-OFF.
003700 INPUT-OUTPUT SECTION.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  L                           PIC S9(04) COMP.
004300     05  TEMP-BLD-NUMBER              PIC X(10).
004400     05  ENT-NUMBER-O                PIC 99.
004500     05  DOOR-NUMBER-O               PIC 999.
004510******************************************************************
004520*    ALTERNATE VIEW -- RAW DUMP OF THE SCRATCH AREA FOR THE       *
004530*    UPSI-0 HEX-TRACE VARIANT.                                    *
004540******************************************************************
004550 01  MISC-FIELDS-DUMP REDEFINES MISC-FIELDS.
004560     05  MISC-DUMP-O                 PIC X(17).
004600 LINKAGE SECTION.
004700 01  ADDRFMT-BLD-NUMBER              PIC X(10).
004710******************************************************************
004720*    ALTERNATE VIEW -- BLD-NUMBER SPLIT INTO THE DIGIT AND        *
004730*    SUFFIX PORTIONS, SAME SPLIT BLDGMSTR.CPY USES.               *
004740******************************************************************
004750 01  ADDRFMT-BLD-NUMBER-SPLIT REDEFINES ADDRFMT-BLD-NUMBER.
004760     05  ADDRFMT-BLD-DIGITS          PIC 9(08).
004770     05  ADDRFMT-BLD-SUFFIX          PIC X(02).
004800 01  ADDRFMT-ENT-NUMBER              PIC 9(02).
004900 01  ADDRFMT-DOOR-NUMBER             PIC 9(03).
005000 01  ADDRFMT-FULL-ADDRESS            PIC X(20).
005010******************************************************************
005020*    ALTERNATE VIEW -- THE THREE DASH-SEPARATED PIECES OF THE     *
005030*    FINISHED ADDRESS, USED BY CALLERS THAT RE-PARSE IT FOR A     *
005040*    SORT KEY RATHER THAN RE-CALLING THIS ROUTINE.                *
005050******************************************************************
005060 01  ADDRFMT-ADDRESS-PARTS REDEFINES ADDRFMT-FULL-ADDRESS.
005070     05  ADDR-BLD-PART               PIC X(10).
005080     05  FILLER                      PIC X(01).
005090     05  ADDR-ENT-PART               PIC X(02).
005095     05  FILLER                      PIC X(01).
005097     05  ADDR-DOOR-PART              PIC X(03).
005099     05  FILLER                      PIC X(03).
005100 PROCEDURE DIVISION USING ADDRFMT-BLD-NUMBER, ADDRFMT-ENT-NUMBER,
005200         ADDRFMT-DOOR-NUMBER, ADDRFMT-FULL-ADDRESS.
005300     PERFORM 100-BUILD-ADDRESS THRU 100-EXIT.
005400     GOBACK.
005500
005600 100-BUILD-ADDRESS.
005700     MOVE 0 TO L.
005800     MOVE ADDRFMT-BLD-NUMBER TO TEMP-BLD-NUMBER.
005900     INSPECT TEMP-BLD-NUMBER
006000               REPLACING ALL LOW-VALUES BY SPACES.
006100     INSPECT FUNCTION REVERSE(TEMP-BLD-NUMBER)
006200               TALLYING L FOR LEADING SPACES.
006300     COMPUTE L = LENGTH OF TEMP-BLD-NUMBER - L.
006400     IF L = 0
006500         MOVE 1 TO L.
006600
006700     MOVE ADDRFMT-ENT-NUMBER TO ENT-NUMBER-O.
006800     MOVE ADDRFMT-DOOR-NUMBER TO DOOR-NUMBER-O.
006900
007000     STRING TEMP-BLD-NUMBER(1:L)    DELIMITED BY SIZE
007100            "-"                     DELIMITED BY SIZE
007200            ENT-NUMBER-O            DELIMITED BY SIZE
007300            "-"                     DELIMITED BY SIZE
007400            DOOR-NUMBER-O           DELIMITED BY SIZE
007500       INTO ADDRFMT-FULL-ADDRESS.
007600
007700     IF ADDRFMT-TRACE-ON
007800         DISPLAY "ADDRFMT BUILT -- " ADDRFMT-FULL-ADDRESS.
007900 100-EXIT.
008000     EXIT.
