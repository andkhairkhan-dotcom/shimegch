000100******************************************************************
000200*    BLDGMSTR  --  BUILDING MASTER RECORD                        *
000300*    ONE ENTRY PER APARTMENT BUILDING IN THE COMPLEX.             *
000400*    BLD-NUMBER IS NOT PURELY NUMERIC ("72A") SO IT IS CARRIED    *
000500*    AS DISPLAY TEXT -- THE ALTERNATE VIEW BELOW SPLITS OFF THE   *
000600*    LEADING DIGITS FOR BUILDINGS THAT NEED NUMERIC COMPARE.      *
000700******************************************************************
000800 01  BLDGMSTR-REC.
000900     05  BLD-NUMBER                  PIC X(10).
001000     05  BLD-TOTAL-ENTRANCES         PIC 9(02).
001100     05  BLD-APTS-PER-ENTRANCE       PIC 9(03).
001200     05  BLD-FLOORS                  PIC 9(02).
001300     05  BLD-APTS-PER-FLOOR          PIC 9(02).
001400     05  BLD-STATUS-SW               PIC X(01).
001500         88  BLD-ACTIVE              VALUE "Y".
001600         88  BLD-INACTIVE            VALUE "N".
001700     05  BLD-LAST-UPDATE-DATE        PIC 9(08).
001800     05  FILLER                      PIC X(72).
001900******************************************************************
002000*    ALTERNATE VIEW -- NUMERIC PREFIX / ALPHA SUFFIX OF THE       *
002100*    BUILDING NUMBER, USED WHEN APTINIT NEEDS TO COMPARE          *
002200*    BUILDING NUMBERS ARITHMETICALLY INSTEAD OF LEXICALLY.        *
002300******************************************************************
002400 01  BLDGMSTR-ALT-REC REDEFINES BLDGMSTR-REC.
002500     05  BLD-NUMBER-R.
002600         10  BLD-NUM-DIGITS          PIC 9(08).
002700         10  BLD-NUM-SUFFIX          PIC X(02).
002800     05  FILLER                      PIC X(90).
