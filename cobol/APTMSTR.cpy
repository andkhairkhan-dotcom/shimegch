000100******************************************************************
000200*    APTMSTR   --  APARTMENT (DOOR) MASTER RECORD                *
000300*    CHILD OF ENTRMSTR -- ONE ENTRY PER DOOR.  16 FLOORS OF 6     *
000400*    DOORS = 80 DOORS PER ENTRANCE.  DOOR AND FLOOR NUMBER ARE    *
000500*    DERIVABLE FROM EACH OTHER -- SEE APTINIT 200-BUILD-APTS.     *
000600*    KEPT SORTED BY BLD/ENT/DOOR SO EVERY LOOKUP PROGRAM CAN      *
000700*    SEARCH ALL THE IN-MEMORY TABLE BUILT FROM THIS FILE.         *
000800******************************************************************
000900 01  APTMSTR-REC.
001000     05  APT-BLD-NUMBER              PIC X(10).
001100     05  APT-ENT-NUMBER              PIC 9(02).
001200     05  APT-DOOR-NUMBER             PIC 9(03).
001300     05  APT-FLOOR-NUMBER            PIC 9(02).
001400     05  APT-STATUS-SW               PIC X(01).
001500         88  APT-ACTIVE              VALUE "Y".
001600         88  APT-INACTIVE            VALUE "N".
001700     05  APT-LAST-UPDATE-DATE        PIC 9(08).
001800     05  FILLER                      PIC X(34).
001900******************************************************************
002000*    ALTERNATE VIEW -- BLD/ENT/DOOR COLLAPSED TO ONE ALPHANUMERIC *
002100*    ADDRESS KEY, COMPARED AGAINST UPLOAD-FEED AND PAYMENT-LEDGER *
002200*    ROWS WITHOUT RE-BUILDING THE KEY EVERY TIME.                 *
002300******************************************************************
002400 01  APTMSTR-KEY-REC REDEFINES APTMSTR-REC.
002500     05  APT-FULL-KEY                PIC X(15).
002600     05  FILLER                      PIC X(45).
