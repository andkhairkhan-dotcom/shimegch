000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HHEDIT.
000300 AUTHOR. R TSOGTBAATAR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM EDITS THE MONTHLY BALANCE UPLOAD FEED
001200*          BEFORE HHUPDT IS ALLOWED TO TOUCH A MASTER FILE.  A
001300*          BAD ROW IS LOGGED AND SKIPPED -- IT NEVER ABENDS THE
001400*          RUN BY ITSELF.
001500*
001600*          A ROW FAILS EDIT WHEN BUILDING, ENTRANCE, DOOR, OR
001700*          BALANCE IS MISSING/NON-NUMERIC, OR WHEN THE
001800*          BUILDING/ENTRANCE/DOOR COMBINATION DOES NOT MATCH AN
001900*          APARTMENT-MASTER ROW.  A BLANK HOUSEHOLD NAME IS NOT
002000*          AN EDIT FAILURE -- HHUPDT DECIDES WHAT TO DO WITH IT.
002100*
002200*     INPUT........  UPLOAD-FEED, APARTMENT-MASTER
002300*     OUTPUT.......  GOOD-FEED (PASSED ON TO HHUPDT), ERROR-FEED
002400******************************************************************
002500*CHANGE LOG.
002600*    DATE     BY     REQUEST    DESCRIPTION
002700*  --------  -----  ---------  -------------------------------
002800*  06/14/91   RTB    INIT-001  ORIGINAL CODING
002900*  11/02/93   DJK    ARR-0114  ADDED THE CROSS-FILE APARTMENT
003000*                              CHECK IN 500-CROSS-FILE-EDIT --
003100*                              ORIGINAL CODING ONLY EDITED THE
003200*                              FEED ROW IN ISOLATION
003300*  02/20/97   MST    ARR-0188  ERROR MESSAGE NOW CARRIES THE ROW
003400*                              NUMBER ("ROW N: REASON") FOR THE
003500*                              UPLOAD SCREEN'S ERROR LIST
003600*  01/08/99   DJK    Y2K-0041  WS-RECORD-MONTH CONFIRMED FULL
003700*                              CCYYMMDD -- Y2K REVIEW SIGNOFF
003800*  09/19/03   MST    ARR-0240  BLANK HOUSEHOLD NAME NO LONGER
003900*                              TREATED AS AN EDIT FAILURE -- SEE
004000*                              REMARKS ABOVE
004100*  05/11/08   RTB    ARR-0301  RECOMPILED UNDER COBOL DEV CENTER
004200*                              HOUSE STANDARDS, NO LOGIC CHANGE
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS HHEDIT-TRACE-ON
005100              OFF STATUS IS HHEDIT-TRACE-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500         ASSIGN TO UT-S-SYSOUT
005600         ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT UPLOAD-FEED
005900         ASSIGN TO UT-S-UPLDFEED
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS UF-FSTATUS.
006200
006300     SELECT APARTMENT-MASTER
006400         ASSIGN TO UT-S-APTMSTR
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS AM-FSTATUS.
006700
006800     SELECT GOOD-FEED
006900         ASSIGN TO UT-S-GOODFEED
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS GF-FSTATUS.
007200
007300     SELECT ERROR-FEED
007400         ASSIGN TO UT-S-ERRFEED
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS EF-FSTATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 100 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC                      PIC X(100).
008700
008800 FD  UPLOAD-FEED
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 240 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS UPLOAD-FEED-REC.
009400 01  UPLOAD-FEED-REC                 PIC X(240).
009500
009600 FD  APARTMENT-MASTER
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 60 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS APARTMENT-MASTER-REC.
010200 01  APARTMENT-MASTER-REC            PIC X(60).
010300
010400 FD  GOOD-FEED
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 240 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS GOOD-FEED-REC.
011000 01  GOOD-FEED-REC                   PIC X(240).
011100
011200******** THIS FILE CARRIES THE REASON TEXT AND THE ROW NUMBER OF
011300******** EVERY REJECTED FEED ROW FOR THE UPLOAD SCREEN'S ERROR LIST
011400 FD  ERROR-FEED
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 306 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS ERROR-FEED-REC.
012000 01  ERROR-FEED-REC.
012100     05  ERR-MSG                      PIC X(60).
012200     05  ERR-ROW-NUMBER                PIC 9(06).
012300     05  REST-OF-REC                   PIC X(240).
012400
012500 WORKING-STORAGE SECTION.
012600 01  FILE-STATUS-CODES.
012700     05  UF-FSTATUS                   PIC X(02).
012800         88  UF-AT-END                 VALUE "10".
012900     05  AM-FSTATUS                   PIC X(02).
013000         88  AM-AT-END                 VALUE "10".
013100     05  GF-FSTATUS                   PIC X(02).
013200     05  EF-FSTATUS                   PIC X(02).
013300
013400******************************************************************
013500*    APARTMENT-MASTER IS LOADED ONCE, IN THE ORDER IT ARRIVES ON *
013600*    THE FILE (APTINIT WRITES IT SORTED BY BLD/ENT/DOOR ALREADY),*
013700*    AND SEARCHED BY ADDRESS KEY FOR EVERY FEED ROW.             *
013800******************************************************************
013900 01  APT-TABLE.
014000     05  APT-TABLE-ROW OCCURS 5000 TIMES
014100                 ASCENDING KEY IS AT-FULL-KEY
014200                 INDEXED BY AT-IDX.
014300         10  AT-FULL-KEY               PIC X(15).
014350     05  FILLER                       PIC X(01) VALUE SPACE.
014400 01  APT-TABLE-COUNT                  PIC 9(06) COMP.
014500
014600 01  WS-SWITCHES.
014700     05  MORE-FEED-ROWS-SW            PIC X(01) VALUE "Y".
014800         88  NO-MORE-FEED-ROWS         VALUE "N".
014900     05  MORE-APT-ROWS-SW             PIC X(01) VALUE "Y".
015000         88  NO-MORE-APT-ROWS          VALUE "N".
015100     05  ROW-ERROR-SW                 PIC X(01) VALUE "N".
015200         88  ROW-HAS-ERROR             VALUE "Y".
015300         88  ROW-IS-GOOD               VALUE "N".
015400     05  APT-FOUND-SW                 PIC X(01) VALUE "N".
015500         88  APT-WAS-FOUND             VALUE "Y".
015600
015700 01  COUNTERS-AND-ACCUMULATORS.
015800     05  PROCESSED-COUNT              PIC 9(07) COMP.
015900     05  ERROR-COUNT                  PIC 9(07) COMP.
016000     05  ROW-NUMBER                    PIC 9(06) COMP.
016100 77  ZERO-VAL                         PIC 9(01) VALUE ZERO.
016200 77  ONE-VAL                          PIC 9(01) VALUE 1.
016300
016400 01  WS-SEARCH-KEY                    PIC X(15).
016410******************************************************************
016420*    ALTERNATE VIEW -- THE SEARCH KEY SPLIT BACK INTO ITS THREE  *
016430*    PARTS, USED ONLY WHEN THE UPSI-0 TRACE DISPLAYS A FAILED    *
016440*    CROSS-FILE EDIT ROW FOR OPERATIONS.                         *
016450******************************************************************
016460 01  WS-SEARCH-KEY-PARTS REDEFINES WS-SEARCH-KEY.
016470     05  WSK-BLD-NUMBER               PIC X(10).
016480     05  WSK-ENT-NUMBER               PIC 9(02).
016490     05  WSK-DOOR-NUMBER              PIC 9(03).
016500 01  WS-RUN-STATUS                    PIC X(20).
016600 01  WS-DATE                          PIC 9(08).
016700
016800 COPY FEEDREC.
016900 COPY APTMSTR.
017000 COPY ABENDREC.
017100
017200 PROCEDURE DIVISION.
017300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017400     PERFORM 100-MAINLINE THRU 100-EXIT
017500         UNTIL NO-MORE-FEED-ROWS.
017600     PERFORM 900-CLEANUP THRU 900-EXIT.
017700     MOVE ZERO TO RETURN-CODE.
017800     GOBACK.
017900
018000 000-HOUSEKEEPING.
018100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018200     DISPLAY "******** BEGIN JOB HHEDIT ********".
018300     ACCEPT WS-DATE FROM DATE YYYYMMDD.
018400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018500     MOVE ZERO TO APT-TABLE-COUNT.
018600     OPEN INPUT UPLOAD-FEED, APARTMENT-MASTER.
018700     OPEN OUTPUT GOOD-FEED, ERROR-FEED, SYSOUT.
018800     PERFORM 050-LOAD-APARTMENTS THRU 050-EXIT
018900         UNTIL NO-MORE-APT-ROWS.
019000     IF APT-TABLE-COUNT = ZERO
019100         MOVE "** NO APARTMENT-MASTER ROWS -- RUN APTINIT FIRST"
019200                                   TO ABEND-REASON
019300         GO TO 1000-ABEND-RTN.
019400     READ UPLOAD-FEED INTO FEEDREC-REC
019500         AT END
019600         MOVE "N" TO MORE-FEED-ROWS-SW
019700     END-READ.
019800 000-EXIT.
019900     EXIT.
020000
020100 050-LOAD-APARTMENTS.
020200     MOVE "050-LOAD-APARTMENTS" TO PARA-NAME.
020300     READ APARTMENT-MASTER INTO APTMSTR-REC
020400         AT END
020500         MOVE "N" TO MORE-APT-ROWS-SW
020600         GO TO 050-EXIT
020700     END-READ.
020800     ADD 1 TO APT-TABLE-COUNT.
020900     SET AT-IDX TO APT-TABLE-COUNT.
021000     MOVE APT-FULL-KEY TO AT-FULL-KEY(AT-IDX).
021100 050-EXIT.
021200     EXIT.
021300
021400 100-MAINLINE.
021500     MOVE "100-MAINLINE" TO PARA-NAME.
021600     ADD 1 TO ROW-NUMBER.
021700     MOVE "N" TO ROW-ERROR-SW.
021800     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
021900     IF ROW-IS-GOOD
022000         PERFORM 500-CROSS-FILE-EDIT THRU 500-EXIT.
022100
022200     IF ROW-HAS-ERROR
022300         ADD 1 TO ERROR-COUNT
022400         PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT
022500     ELSE
022600         ADD 1 TO PROCESSED-COUNT
022700         PERFORM 700-WRITE-GOOD-REC THRU 700-EXIT.
022800
022900     READ UPLOAD-FEED INTO FEEDREC-REC
023000         AT END
023100         MOVE "N" TO MORE-FEED-ROWS-SW
023200     END-READ.
023300 100-EXIT.
023400     EXIT.
023500
023600 300-FIELD-EDITS.
023700     MOVE "300-FIELD-EDITS" TO PARA-NAME.
023800     IF UF-BLD-NUMBER = SPACES
024000         MOVE "*** MISSING BUILDING NUMBER" TO ERR-MSG
024100                                          IN ERROR-FEED-REC
024200         MOVE "Y" TO ROW-ERROR-SW
024300         GO TO 300-EXIT.
024400
024500     IF UF-ENT-NUMBER NOT NUMERIC
024600         MOVE "*** MISSING OR NON-NUMERIC ENTRANCE NUMBER" TO
024700             ERR-MSG IN ERROR-FEED-REC
024800         MOVE "Y" TO ROW-ERROR-SW
024900         GO TO 300-EXIT.
025000
025100     IF UF-DOOR-NUMBER NOT NUMERIC
025200         MOVE "*** MISSING OR NON-NUMERIC DOOR NUMBER" TO
025300             ERR-MSG IN ERROR-FEED-REC
025400         MOVE "Y" TO ROW-ERROR-SW
025500         GO TO 300-EXIT.
025600
025700     IF UF-BALANCE NOT NUMERIC
025800         MOVE "*** MISSING OR NON-NUMERIC BALANCE" TO
025900             ERR-MSG IN ERROR-FEED-REC
026000         MOVE "Y" TO ROW-ERROR-SW
026100         GO TO 300-EXIT.
026200 300-EXIT.
026300     EXIT.
026400
026500******************************************************************
026600*    500-CROSS-FILE-EDIT -- THE FEED ROW'S BUILDING/ENTRANCE/    *
026700*    DOOR MUST MATCH AN APARTMENT-MASTER ROW ALREADY ON FILE.    *
026800*    A BLANK HOUSEHOLD NAME IS *NOT* TESTED HERE -- SEE ARR-0240.*
026900******************************************************************
027000 500-CROSS-FILE-EDIT.
027100     MOVE "500-CROSS-FILE-EDIT" TO PARA-NAME.
027200     MOVE SPACES TO WS-SEARCH-KEY.
027300     MOVE UF-BLD-NUMBER TO WS-SEARCH-KEY(1:10).
027400     MOVE UF-ENT-NUMBER TO WS-SEARCH-KEY(11:2).
027500     MOVE UF-DOOR-NUMBER TO WS-SEARCH-KEY(13:3).
027600     MOVE "N" TO APT-FOUND-SW.
027700     SET AT-IDX TO 1.
027800     SEARCH ALL APT-TABLE-ROW
027900         AT END
028000             MOVE "N" TO APT-FOUND-SW
028100         WHEN AT-FULL-KEY(AT-IDX) = WS-SEARCH-KEY
028200             MOVE "Y" TO APT-FOUND-SW.
028300     IF NOT APT-WAS-FOUND
028400         MOVE "*** APARTMENT NOT FOUND" TO ERR-MSG
028500                                       IN ERROR-FEED-REC
028600         MOVE "Y" TO ROW-ERROR-SW
028650         IF HHEDIT-TRACE-ON
028670             DISPLAY "HHEDIT NO MATCH -- " WSK-BLD-NUMBER
028680                 "-" WSK-ENT-NUMBER "-" WSK-DOOR-NUMBER.
028700 500-EXIT.
028800     EXIT.
028900
029000 700-WRITE-GOOD-REC.
029100     MOVE "700-WRITE-GOOD-REC" TO PARA-NAME.
029200     WRITE GOOD-FEED-REC FROM FEEDREC-REC.
029300 700-EXIT.
029400     EXIT.
029500
029600 710-WRITE-ERROR-REC.
029700     MOVE "710-WRITE-ERROR-REC" TO PARA-NAME.
029800     MOVE ROW-NUMBER TO ERR-ROW-NUMBER.
029900     MOVE FEEDREC-REC TO REST-OF-REC.
030000     WRITE ERROR-FEED-REC.
030100 710-EXIT.
030200     EXIT.
030300
030400 900-CLEANUP.
030500     MOVE "900-CLEANUP" TO PARA-NAME.
030600     IF PROCESSED-COUNT = ZERO
030700         MOVE "FAILED" TO WS-RUN-STATUS
030800     ELSE
030900         IF ERROR-COUNT = ZERO
031000             MOVE "SUCCESS" TO WS-RUN-STATUS
031100         ELSE
031200             MOVE "PARTIAL" TO WS-RUN-STATUS.
031300     CLOSE UPLOAD-FEED, APARTMENT-MASTER, GOOD-FEED, ERROR-FEED,
031400           SYSOUT.
031500     DISPLAY "** PROCESSED-COUNT **".
031600     DISPLAY PROCESSED-COUNT.
031700     DISPLAY "** ERROR-COUNT **".
031800     DISPLAY ERROR-COUNT.
031900     DISPLAY "** RUN STATUS **".
032000     DISPLAY WS-RUN-STATUS.
032100     DISPLAY "******** NORMAL END OF JOB HHEDIT ********".
032200 900-EXIT.
032300     EXIT.
032400
032500 1000-ABEND-RTN.
032600     WRITE SYSOUT-REC FROM ABEND-REC.
032700     CLOSE UPLOAD-FEED, APARTMENT-MASTER, GOOD-FEED, ERROR-FEED,
032800           SYSOUT.
032900     DISPLAY "*** ABNORMAL END OF JOB-HHEDIT ***" UPON CONSOLE.
033000     DIVIDE ZERO-VAL INTO ONE-VAL.
