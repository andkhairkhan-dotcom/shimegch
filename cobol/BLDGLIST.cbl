000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BLDGLIST.
000300 AUTHOR. R TSOGTBAATAR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          BUILDING STATISTICS REPORT.  PAYMENT-LEDGER IS ALREADY
001200*          MAINTAINED IN BUILDING/ENTRANCE/DOOR SEQUENCE, SO ONE
001300*          LINE PER BUILDING COMES OUT OF A PLAIN CONTROL BREAK ON
001400*          A CHANGE OF PR-BLD-NUMBER -- NO SEPARATE BUILDING TABLE
001500*          OR JOIN UP THROUGH APARTMENT/ENTRANCE IS NEEDED SINCE
001600*          THE BUILDING NUMBER ALREADY RIDES ON EVERY LEDGER ROW.
001700*
001800*          TARGET MONTH COMES IN ON SYSIN THE SAME WAY AS RNKLIST
001900*          -- AN ALL-ZERO PARAMETER MEANS "USE THE LATEST MONTH."
002000*
002100*     INPUT........  PAYMENT-LEDGER
002200*     OUTPUT.......  BLDGRPT (BUILDING STATISTICS REPORT)
002300******************************************************************
002400*CHANGE LOG.
002500*    DATE     BY     REQUEST    DESCRIPTION
002600*  --------  -----  ---------  -------------------------------
002700*  06/14/91   RTB    INIT-001  ORIGINAL CODING
002800*  01/08/99   DJK    Y2K-0041  RECORD-MONTH PARAMETER CONFIRMED
002900*                              FULL CCYYMMDD -- Y2K REVIEW SIGNOFF
003000*  09/19/03   MST    ARR-0240  ZERO PARAMETER NOW MEANS LATEST
003100*                              MONTH RATHER THAN AN ABEND, TO
003200*                              MATCH THE CHANGE MADE IN RNKLIST
003300*  05/11/08   RTB    ARR-0301  RECOMPILED UNDER COBOL DEV CENTER
003400*                              HOUSE STANDARDS, NO LOGIC CHANGE
003450*  07/22/11   RTB    ARR-0318  LOCAL FIELDS FOR THE AVGDEBT CALL
003460*                              WERE MISSING FROM WORKING-STORAGE
003470*                              -- ADDED, MATCHING AVGDEBT'S OWN
003480*                              LINKAGE SECTION
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE
004200     UPSI-0 ON STATUS IS BLDGLIST-TRACE-ON
004300              OFF STATUS IS BLDGLIST-TRACE-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700         ASSIGN TO UT-S-SYSOUT
004800         ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT SYSIN
005100         ASSIGN TO UT-S-SYSIN
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT PAYMENT-LEDGER
005500         ASSIGN TO UT-S-PAYLDGR
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS PL-FSTATUS.
005800
005900     SELECT BLDGRPT
006000         ASSIGN TO UT-S-BLDGRPT
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS RP-FSTATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 100 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC                      PIC X(100).
007300
007400 FD  SYSIN
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 08 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSIN-REC.
008000 01  SYSIN-REC                       PIC X(08).
008100
008200 FD  PAYMENT-LEDGER
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 60 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS PAYMENT-LEDGER-REC.
008800 01  PAYMENT-LEDGER-REC              PIC X(60).
008900
009000 FD  BLDGRPT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS RPT-REC.
009600 01  RPT-REC                         PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900 01  FILE-STATUS-CODES.
010000     05  PL-FSTATUS                   PIC X(02).
010100         88  PL-AT-END                 VALUE "10".
010200     05  RP-FSTATUS                   PIC X(02).
010300
010400******************************************************************
010500*    PAYMENT-LEDGER LOADED WHOLE -- THE LATEST-MONTH SCAN AND THE *
010600*    BUILDING CONTROL BREAK BOTH WORK OFF ONE IN-MEMORY TABLE.    *
010700*    THE TABLE STAYS IN THE FILE'S OWN BLD/ENT/DOOR/MONTH ORDER.  *
010800******************************************************************
010900 01  PL-TABLE.
011000     05  PL-TABLE-ROW OCCURS 20000 TIMES
011100                 INDEXED BY PT-IDX.
011200         10  PT-BLD-NUMBER            PIC X(10).
011300         10  PT-RECORD-MONTH          PIC 9(08).
011400         10  PT-OUTSTANDING-BALANCE   PIC S9(13)V99 COMP-3.
011450     05  FILLER                      PIC X(01) VALUE SPACE.
011500 01  PL-TABLE-COUNT                  PIC 9(05) COMP.
011600
011700 01  WS-SWITCHES.
011800     05  MORE-PL-ROWS-SW             PIC X(01) VALUE "Y".
011900         88  NO-MORE-PL-ROWS          VALUE "N".
012000     05  FIRST-BLDG-ROW-SW           PIC X(01) VALUE "Y".
012100         88  FIRST-BLDG-ROW           VALUE "Y".
012200
012300 01  COUNTERS-AND-ACCUMULATORS.
012400     05  WS-LATEST-MONTH             PIC 9(08).
012500     05  WS-TARGET-MONTH             PIC 9(08).
012600     05  WS-LINES                    PIC 9(02) COMP.
012700     05  WS-PAGES                    PIC 9(04) COMP VALUE 1.
012800     05  WS-CURRENT-BLD              PIC X(10).
012810******************************************************************
012820*    ALTERNATE VIEW -- NUMERIC PREFIX / ALPHA SUFFIX OF THE        *
012830*    BUILDING NUMBER, SAME SPLIT BLDGMSTR.CPY USES, FOR THE        *
012840*    UPSI-0 TRACE LINE IN 740-WRITE-BLDG-DETAIL BELOW.             *
012850******************************************************************
012860     05  WS-CURRENT-BLD-SPLIT REDEFINES WS-CURRENT-BLD.
012870         10  WS-BLD-NUM-DIGITS       PIC 9(08).
012880         10  WS-BLD-NUM-SUFFIX       PIC X(02).
012900     05  BLD-HOUSEHOLDS              PIC 9(05) COMP.
013000     05  BLD-WITH-DEBT               PIC 9(05) COMP.
013100     05  BLD-OUTSTANDING             PIC S9(13)V99 COMP-3.
013200     05  BLD-AVERAGE                 PIC S9(13)V99 COMP-3.
013300     05  GRAND-HOUSEHOLDS            PIC 9(06) COMP.
013400     05  GRAND-WITH-DEBT             PIC 9(06) COMP.
013500     05  GRAND-OUTSTANDING           PIC S9(13)V99 COMP-3.
013600 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
013700 77  ONE-VAL                         PIC 9(01) VALUE 1.
013800
013900 01  WS-DATE                         PIC 9(08).
014000
014100 01  WS-HDR-REC.
014200     05  FILLER                      PIC X(01) VALUE " ".
014300     05  FILLER                      PIC X(28) VALUE
014400         "BUILDING STATISTICS REPORT".
014500     05  FILLER                      PIC X(12) VALUE
014600         "  FOR MONTH ".
014700     05  HDR-MONTH-O                 PIC 9(08).
014800     05  FILLER                      PIC X(71) VALUE SPACES.
014900     05  FILLER                      PIC X(08) VALUE "PAGE   ".
015000     05  PAGE-NBR-O                  PIC ZZZ9.
015100
015200 01  WS-COLM-HDR-REC.
015300     05  FILLER                      PIC X(12) VALUE
015400         "BUILDING".
015500     05  FILLER                      PIC X(18) VALUE
015600         "TOTAL HOUSEHOLDS".
015700     05  FILLER                      PIC X(22) VALUE
015800         "HOUSEHOLDS WITH DEBT".
015900     05  FILLER                      PIC X(22) VALUE
016000         "TOTAL OUTSTANDING".
016100     05  FILLER                      PIC X(17) VALUE
016200         "AVERAGE DEBT".
016300
016400 01  WS-DETAIL-LINE.
016500     05  DTL-BLD-NUMBER-O            PIC X(12).
016600     05  DTL-HOUSEHOLDS-O            PIC ZZ,ZZ9.
016700     05  FILLER                      PIC X(07) VALUE SPACES.
016800     05  DTL-WITH-DEBT-O             PIC ZZ,ZZ9.
016900     05  FILLER                      PIC X(10) VALUE SPACES.
017000     05  DTL-OUTSTANDING-O           PIC ZZZ,ZZZ,ZZ9.99-.
017100     05  FILLER                      PIC X(02) VALUE SPACES.
017200     05  DTL-AVERAGE-O               PIC ZZZ,ZZZ,ZZ9.99-.
017300
017400 01  WS-GRAND-TOTAL-LINE.
017500     05  FILLER                      PIC X(16) VALUE
017600         "GRAND TOTAL:  ".
017700     05  GT-HOUSEHOLDS-O             PIC ZZZ,ZZ9.
017800     05  FILLER                      PIC X(08) VALUE SPACES.
017900     05  GT-WITH-DEBT-O              PIC ZZZ,ZZ9.
018000     05  FILLER                      PIC X(08) VALUE SPACES.
018100     05  GT-OUTSTANDING-O            PIC ZZZ,ZZZ,ZZ9.99-.
018200     05  FILLER                      PIC X(60) VALUE SPACES.
018300
018400 01  WS-BLANK-LINE.
018500     05  FILLER                      PIC X(132) VALUE SPACES.
018600
018700 COPY PAYLDGR.
018800 COPY ABENDREC.
018820******************************************************************
018830*    LOCAL FIELDS PASSED TO THE AVERAGE-DEBT SUBPROGRAM BELOW --  *
018840*    SAME SHAPES AS ITS OWN LINKAGE SECTION.  ADDED 07/22/11      *
018850*    RTB ARR-0318.                                                *
018860******************************************************************
018870 01  AVGDEBT-TOTAL-OUTSTANDING       PIC S9(13)V99 COMP-3.
018880 01  AVGDEBT-TOTAL-HOUSEHOLDS        PIC 9(07) COMP.
018890 01  AVGDEBT-AVERAGE-DEBT            PIC S9(13)V99 COMP-3.
018900
019000 LINKAGE SECTION.
019100*    NONE -- AVGDEBT IS CALLED WITH LOCAL FIELDS.
019200
019300 PROCEDURE DIVISION.
019400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019500     PERFORM 050-LOAD-LEDGER THRU 050-EXIT
019600         UNTIL NO-MORE-PL-ROWS.
019700     PERFORM 060-DETERMINE-TARGET-MONTH THRU 060-EXIT.
019800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
019900     PERFORM 150-PROCESS-ONE-ROW THRU 150-EXIT
020000         VARYING PT-IDX FROM 1 BY 1 UNTIL
020100             PT-IDX > PL-TABLE-COUNT.
020200     IF NOT FIRST-BLDG-ROW
020300         PERFORM 740-WRITE-BLDG-DETAIL THRU 740-EXIT.
020400     PERFORM 790-WRITE-GRAND-TOTAL THRU 790-EXIT.
020500     PERFORM 900-CLEANUP THRU 900-EXIT.
020600     MOVE ZERO TO RETURN-CODE.
020700     GOBACK.
020800
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB BLDGLIST ********".
021200     ACCEPT WS-DATE FROM DATE YYYYMMDD.
021300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021400     MOVE ZERO TO PL-TABLE-COUNT.
021500     OPEN INPUT SYSIN, PAYMENT-LEDGER.
021600     OPEN OUTPUT BLDGRPT, SYSOUT.
021700     READ SYSIN INTO WS-TARGET-MONTH
021800         AT END
021900         MOVE ZERO TO WS-TARGET-MONTH
022000     END-READ.
022100 000-EXIT.
022200     EXIT.
022300
022400 050-LOAD-LEDGER.
022500     MOVE "050-LOAD-LEDGER" TO PARA-NAME.
022600     READ PAYMENT-LEDGER INTO PAYLDGR-REC
022700         AT END
022800         MOVE "N" TO MORE-PL-ROWS-SW
022900         GO TO 050-EXIT
023000     END-READ.
023100     ADD 1 TO PL-TABLE-COUNT.
023200     SET PT-IDX TO PL-TABLE-COUNT.
023300     MOVE PR-BLD-NUMBER            TO PT-BLD-NUMBER(PT-IDX).
023400     MOVE PR-RECORD-MONTH          TO PT-RECORD-MONTH(PT-IDX).
023500     MOVE PR-OUTSTANDING-BALANCE   TO
023600         PT-OUTSTANDING-BALANCE(PT-IDX).
023700 050-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100*    060-DETERMINE-TARGET-MONTH -- IF SYSIN CAME IN ZERO, SCAN THE*
024200*    WHOLE LEDGER TABLE FOR THE SINGLE HIGHEST RECORD-MONTH.       *
024300******************************************************************
024400 060-DETERMINE-TARGET-MONTH.
024500     MOVE "060-DETERMINE-TARGET-MONTH" TO PARA-NAME.
024600     IF WS-TARGET-MONTH NOT EQUAL TO ZERO
024700         GO TO 060-EXIT.
024800     MOVE ZERO TO WS-LATEST-MONTH.
024900     PERFORM 065-TEST-ONE-MONTH THRU 065-EXIT
025000         VARYING PT-IDX FROM 1 BY 1 UNTIL
025100             PT-IDX > PL-TABLE-COUNT.
025200     MOVE WS-LATEST-MONTH TO WS-TARGET-MONTH.
025300 060-EXIT.
025400     EXIT.
025500
025600 065-TEST-ONE-MONTH.
025700     MOVE "065-TEST-ONE-MONTH" TO PARA-NAME.
025800     IF PT-RECORD-MONTH(PT-IDX) > WS-LATEST-MONTH
025900         MOVE PT-RECORD-MONTH(PT-IDX) TO WS-LATEST-MONTH.
026000 065-EXIT.
026100     EXIT.
026200
026300******************************************************************
026400*    150-PROCESS-ONE-ROW -- ROWS NOT IN THE TARGET MONTH ARE       *
026500*    SKIPPED.  A CHANGE IN PT-BLD-NUMBER CLOSES THE PRIOR          *
026600*    BUILDING'S DETAIL LINE AND STARTS A NEW ACCUMULATION.         *
026700******************************************************************
026800 150-PROCESS-ONE-ROW.
026900     MOVE "150-PROCESS-ONE-ROW" TO PARA-NAME.
027000     IF PT-RECORD-MONTH(PT-IDX) NOT EQUAL TO WS-TARGET-MONTH
027100         GO TO 150-EXIT.
027200
027300     IF FIRST-BLDG-ROW
027400         MOVE "N" TO FIRST-BLDG-ROW-SW
027500         MOVE PT-BLD-NUMBER(PT-IDX) TO WS-CURRENT-BLD
027600     ELSE
027700         IF PT-BLD-NUMBER(PT-IDX) NOT EQUAL TO WS-CURRENT-BLD
027800             PERFORM 740-WRITE-BLDG-DETAIL THRU 740-EXIT
027900             MOVE PT-BLD-NUMBER(PT-IDX) TO WS-CURRENT-BLD.
028000
028100     ADD 1 TO BLD-HOUSEHOLDS.
028200     ADD 1 TO GRAND-HOUSEHOLDS.
028300     IF PT-OUTSTANDING-BALANCE(PT-IDX) > ZERO
028400         ADD 1 TO BLD-WITH-DEBT
028500         ADD 1 TO GRAND-WITH-DEBT.
028600     ADD PT-OUTSTANDING-BALANCE(PT-IDX) TO BLD-OUTSTANDING.
028700     ADD PT-OUTSTANDING-BALANCE(PT-IDX) TO GRAND-OUTSTANDING.
028800 150-EXIT.
028900     EXIT.
029000
029100 600-PAGE-BREAK.
029200     MOVE "600-PAGE-BREAK" TO PARA-NAME.
029300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
029400 600-EXIT.
029500     EXIT.
029600
029700 700-WRITE-PAGE-HDR.
029800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
029900     MOVE WS-TARGET-MONTH TO HDR-MONTH-O.
030000     MOVE WS-PAGES TO PAGE-NBR-O.
030100     IF WS-PAGES = 1
030200         WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING 1
030300     ELSE
030400         WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
030500     WRITE RPT-REC FROM WS-BLANK-LINE.
030600     WRITE RPT-REC FROM WS-COLM-HDR-REC.
030700     WRITE RPT-REC FROM WS-BLANK-LINE.
030800     MOVE ZERO TO WS-LINES.
030900     ADD 1 TO WS-PAGES.
031000 700-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400*    740-WRITE-BLDG-DETAIL -- CALLS AVGDEBT FOR THE ROUNDED        *
031500*    AVERAGE, THEN PRINTS ONE LINE AND RESETS THE PER-BUILDING     *
031600*    ACCUMULATORS FOR THE NEXT BUILDING.                           *
031700******************************************************************
031800 740-WRITE-BLDG-DETAIL.
031900     MOVE "740-WRITE-BLDG-DETAIL" TO PARA-NAME.
032000     IF WS-LINES > 50
032100         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
032200
032300     MOVE BLD-OUTSTANDING TO AVGDEBT-TOTAL-OUTSTANDING.
032400     MOVE BLD-HOUSEHOLDS  TO AVGDEBT-TOTAL-HOUSEHOLDS.
032500     CALL "AVGDEBT" USING AVGDEBT-TOTAL-OUTSTANDING,
032600         AVGDEBT-TOTAL-HOUSEHOLDS, AVGDEBT-AVERAGE-DEBT.
032700     MOVE AVGDEBT-AVERAGE-DEBT TO BLD-AVERAGE.
032750     IF BLDGLIST-TRACE-ON
032760         DISPLAY "BLDGLIST -- BLD DIGITS " WS-BLD-NUM-DIGITS
032770             " SUFFIX " WS-BLD-NUM-SUFFIX " AVG " BLD-AVERAGE.
032800
032900     MOVE WS-CURRENT-BLD     TO DTL-BLD-NUMBER-O.
033000     MOVE BLD-HOUSEHOLDS     TO DTL-HOUSEHOLDS-O.
033100     MOVE BLD-WITH-DEBT      TO DTL-WITH-DEBT-O.
033200     MOVE BLD-OUTSTANDING    TO DTL-OUTSTANDING-O.
033300     MOVE BLD-AVERAGE        TO DTL-AVERAGE-O.
033400     WRITE RPT-REC FROM WS-DETAIL-LINE.
033500     ADD 1 TO WS-LINES.
033600
033700     MOVE ZERO TO BLD-HOUSEHOLDS.
033800     MOVE ZERO TO BLD-WITH-DEBT.
033900     MOVE ZERO TO BLD-OUTSTANDING.
034000 740-EXIT.
034100     EXIT.
034200
034300 790-WRITE-GRAND-TOTAL.
034400     MOVE "790-WRITE-GRAND-TOTAL" TO PARA-NAME.
034500     WRITE RPT-REC FROM WS-BLANK-LINE.
034600     MOVE GRAND-HOUSEHOLDS  TO GT-HOUSEHOLDS-O.
034700     MOVE GRAND-WITH-DEBT   TO GT-WITH-DEBT-O.
034800     MOVE GRAND-OUTSTANDING TO GT-OUTSTANDING-O.
034900     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE.
035000 790-EXIT.
035100     EXIT.
035200
035300 900-CLEANUP.
035400     MOVE "900-CLEANUP" TO PARA-NAME.
035500     CLOSE SYSIN, PAYMENT-LEDGER, BLDGRPT, SYSOUT.
035600     DISPLAY "** BUILDINGS REPORTED -- HOUSEHOLDS **".
035700     DISPLAY GRAND-HOUSEHOLDS.
035800     DISPLAY "******** NORMAL END OF JOB BLDGLIST ********".
035900 900-EXIT.
036000     EXIT.
036100
036200 1000-ABEND-RTN.
036300     WRITE SYSOUT-REC FROM ABEND-REC.
036400     CLOSE SYSIN, PAYMENT-LEDGER, BLDGRPT, SYSOUT.
036500     DISPLAY "*** ABNORMAL END OF JOB-BLDGLIST ***" UPON CONSOLE.
036600     DIVIDE ZERO-VAL INTO ONE-VAL.
