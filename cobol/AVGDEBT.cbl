000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AVGDEBT.
000300 AUTHOR. R TSOGTBAATAR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          SHARED CALLED ROUTINE THAT COMPUTES THE AVERAGE
001200*          OUTSTANDING BALANCE FOR ONE BUILDING -- TOTAL
001300*          OUTSTANDING DIVIDED BY TOTAL HOUSEHOLDS, ROUNDED
001400*          HALF-UP TO 2 DECIMALS.  A BUILDING WITH NO HOUSEHOLDS
001500*          ON THE LEDGER FOR THE MONTH AVERAGES TO ZERO RATHER
001600*          THAN ABENDING ON A DIVIDE BY ZERO.
001700*
001800*     CALLED BY..... BLDGLIST
001900******************************************************************
002000*CHANGE LOG.
002100*    DATE     BY     REQUEST    DESCRIPTION
002200*  --------  -----  ---------  -------------------------------
002300*  06/14/91   RTB    INIT-001  ORIGINAL CODING
002400*  11/02/93   DJK    ARR-0114  GUARDED AGAINST DIVIDE BY ZERO
002500*                              WHEN A BUILDING HAS NO LEDGER ROWS
002600*  01/08/99   DJK    Y2K-0041  CONFIRMED NO 2-DIGIT YEAR FIELDS
002700*                              IN THIS PROGRAM -- Y2K REVIEW SIGNOFF
002800*  05/11/08   RTB    ARR-0301  RECOMPILED UNDER COBOL DEV CENTER
002900*                              HOUSE STANDARDS, NO LOGIC CHANGE
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     UPSI-0 ON STATUS IS AVGDEBT-TRACE-ON
003700              OFF STATUS IS AVGDEBT-TRACE-OFF.
003800 INPUT-OUTPUT SECTION.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  FILLER                      PIC X(01).
004310******************************************************************
004320*    ALTERNATE VIEW -- RAW DUMP OF THE SCRATCH BYTE FOR THE       *
004330*    UPSI-0 HEX-TRACE VARIANT.                                    *
004340******************************************************************
004350 01  MISC-FIELDS-DUMP REDEFINES MISC-FIELDS.
004360     05  MISC-DUMP-O                 PIC X(01).
004400 LINKAGE SECTION.
004500 01  AVGDEBT-TOTAL-OUTSTANDING       PIC S9(13)V99 COMP-3.
004510******************************************************************
004520*    ALTERNATE VIEW -- TOTAL OUTSTANDING SPLIT INTO WHOLE-PESO    *
004530*    AND CENTS BYTES, USED ONLY WHEN A CALLER LOGS THE RAW        *
004540*    PACKED BYTES FOR A DUMP COMPARE.                             *
004550******************************************************************
004560 01  AVGDEBT-TOTAL-OUTSTANDING-BYTES REDEFINES
004570         AVGDEBT-TOTAL-OUTSTANDING.
004580     05  AVGDEBT-TOTAL-OS-PACKED     PIC X(08).
004600 01  AVGDEBT-TOTAL-HOUSEHOLDS        PIC 9(07) COMP.
004700 01  AVGDEBT-AVERAGE-DEBT            PIC S9(13)V99 COMP-3.
004710******************************************************************
004720*    ALTERNATE VIEW -- AVERAGE DEBT AS RAW PACKED BYTES, SAME     *
004730*    USE AS ABOVE.                                                *
004740******************************************************************
004750 01  AVGDEBT-AVERAGE-DEBT-BYTES REDEFINES AVGDEBT-AVERAGE-DEBT.
004760     05  AVGDEBT-AVG-PACKED          PIC X(08).
004800 PROCEDURE DIVISION USING AVGDEBT-TOTAL-OUTSTANDING,
004900         AVGDEBT-TOTAL-HOUSEHOLDS, AVGDEBT-AVERAGE-DEBT.
005000     PERFORM 100-COMPUTE-AVERAGE THRU 100-EXIT.
005100     GOBACK.
005200
005300 100-COMPUTE-AVERAGE.
005400     IF AVGDEBT-TOTAL-HOUSEHOLDS = ZERO
005500         MOVE ZERO TO AVGDEBT-AVERAGE-DEBT
005600     ELSE
005700         COMPUTE AVGDEBT-AVERAGE-DEBT ROUNDED =
005800             AVGDEBT-TOTAL-OUTSTANDING / AVGDEBT-TOTAL-HOUSEHOLDS.
005900
006000     IF AVGDEBT-TRACE-ON
006100         DISPLAY "AVGDEBT -- " AVGDEBT-AVERAGE-DEBT.
006200 100-EXIT.
006300     EXIT.
